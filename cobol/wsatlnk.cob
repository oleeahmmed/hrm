000100*******************************************
000200*                                          *
000300*  Common Calling Linkage For The Punch    *
000400*     Work-Hours Calculator Subprograms    *
000500*     (at091 Punch-Pair, at092 Break-Grp)  *
000600*******************************************
000700*
000800* 30/03/89 vbc - Created, common to at091 and at092 so the two
000900*                calculators can be swapped by a caller without
001000*                a re-write of the calling linkage.
001100* 15/11/94 vbc - Lk-Daily-Amount and Lk-Hourly-Rate added for
001200*                at092, used from the daily report.
001300*
001400 01  At-Calc-Linkage.
001500*          input - break minutes to deduct
001600     03  Lk-Break-Mins       pic 9(3)   comp.
001700*          input - hourly rate, for the daily amount (at092 only)
001800     03  Lk-Hourly-Rate      pic s9(6)v99.
001900*          input - how many punches are loaded below
002000     03  Lk-Punch-Count      pic 9(2)   comp.
002100     03  Lk-Punch-Table.
002200         05  Lk-Punch-Entry  pic 9(6)   comp   occurs 20.
002300     03  Lk-Punch-Table-Hms redefines Lk-Punch-Table.
002400         05  Lk-Punch-Hms    occurs 20.
002500             07  Lk-Punch-Hh pic 99.
002600             07  Lk-Punch-Mm pic 99.
002700             07  Lk-Punch-Ss pic 99.
002800*          output - work hours after break/penalty deduction
002900     03  Lk-Work-Hours       pic s9(3)v99.
003000*          output - work minutes before conversion to hours
003100     03  Lk-Work-Minutes     pic s9(5)  comp.
003200*          output - PRESENT or ABSENT
003300     03  Lk-Status           pic x(8).
003400*          output - work hours x Lk-Hourly-Rate (at092 only)
003500     03  Lk-Daily-Amount     pic s9(8)v99.
003600*          output - at091 pairing detail
003700     03  Lk-Total-Punches    pic 9(2)   comp.
003800     03  Lk-Paired-Punches   pic 9(2)   comp.
003900     03  Lk-Unpaired-Punches pic 9(2)   comp.
004000     03  Lk-First-Punch      pic 9(6)   comp.
004100     03  Lk-Last-Punch       pic 9(6)   comp.
004200*          output - break/gap periods found, up to 10 a day
004300     03  Lk-Break-Period-Count
004400                             pic 9(2)   comp.
004500     03  Lk-Break-Periods.
004600         05  Lk-Break-Period occurs 10.
004700             07  Lk-Bp-Start pic 9(6)   comp.
004800             07  Lk-Bp-End   pic 9(6)   comp.
004900             07  Lk-Bp-Mins  pic s9(5)  comp.
005000     03  filler              pic x(4).
005100*
