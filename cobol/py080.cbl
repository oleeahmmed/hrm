000100*****************************************************************
000200*                                                               *
000300*                  Payroll Summary Engine                       *
000400*        Builds The Monthly Bangladesh Payslip Register         *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    py080.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  02/10/1990.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Month-end run.  For each active employee, prices
001900*               up the Bangladesh-style payslip (basic/house-
002000*               rent/medical/conveyance against absence, tax and
002100*               PF deductions, overtime pay-out) off that
002200*               month's attendance and approved overtime, and
002300*               writes the payslip register.  Company totals
002400*               print as the footer.
002500*
002600*    Files used.        wsatemp, wsatatt, wsatovt, wsatpay
002700*                       (built fresh each run, not held),
002800*                       print file PYRPT1.
002900*
003000* Changes:
003100* 02/10/1990 vbc     - Created for the Dhaka site's first payroll PY080001
003200*                      run under the new Personnel scheme.
003300* 19/03/1993 skr     - Tax band changed to 25000 threshold at     PY080002
003400*                      5%, per Finance circular 93/09.
003500* 08/07/1997 skr     - Overtime pick-up widened to APPROVED or    PY080003
003600*                      PAID status, was APPROVED only - Finance
003700*                      wanted last month's paid-late OT to still
003800*                      show on this month's net if it fell here.
003900* 20/06/1998 mjt     - Year 2000 review: run month held as        PY080004
004000*                      ccyymm throughout, no windowing needed.
004100* 05/04/2002 rhg     - PF deduction hook switched on for the      PY080005
004200*                      Dhaka site per Finance circular 02/11, was
004300*                      zero by policy since py080 was written.
004400*
004500*****************************************************************
004600*
004700 environment             division.
004800*================================
004900*
005000 configuration section.
005100 special-names.
005200     class weekday-class is "1" thru "7"
005300     c01 is top-of-form
005400     switch-1 is at-sw1-trace
005500   on status is at-sw1-on
005600   off status is at-sw1-off.
005700*
005800 input-output             section.
005900 file-control.
006000     select at-employee-file assign to "ATEMP"
006100   organization is line sequential
006200   file status is ws-emp-status.
006300     select at-attend-file   assign to "ATATT"
006400   organization is line sequential
006500   file status is ws-att-status.
006600     select at-overtime-file assign to "ATOVT"
006700   organization is line sequential
006800   file status is ws-ovt-status.
006900     select at-payslip-file  assign to "ATPAY"
007000   organization is line sequential
007100   file status is ws-pay-status.
007200     select at-report-file   assign to "PYRPT1"
007300   organization is line sequential
007400   file status is ws-rpt-status.
007500*
007600 data                     division.
007700*============================
007800*
007900 file                     section.
008000*
008100 fd  at-employee-file.
008200 copy "wsatemp.cob".
008300*
008400 fd  at-attend-file.
008500 copy "wsatatt.cob".
008600*
008700 fd  at-overtime-file.
008800 copy "wsatovt.cob".
008900*
009000 fd  at-payslip-file.
009100 copy "wsatpay.cob".
009200*
009300 fd  at-report-file.
009400 01  at-report-line       pic x(132).
009500*
009600 working-storage         section.
009700*------------------------
009800*
009900 77  prog-name           pic x(15)  value "PY080 (1.0.04)".
010000*
010100 01  ws-file-status-block.
010200     03  ws-emp-status    pic xx.
010300     03  ws-att-status    pic xx.
010400     03  ws-ovt-status    pic xx.
010500     03  ws-pay-status    pic xx.
010600     03  ws-rpt-status    pic xx.
010700     03  filler           pic x(4).
010800*
010900 01  ws-switches.
011000     03  ws-eof-emp       pic x       value "N".
011100   88  eof-emp                  value "Y".
011200     03  filler           pic x(3).
011300*
011400 01  ws-run-parms.
011500     03  rp-run-month     pic 9(6).
011600     03  filler           pic x(4).
011700 01  ws-run-parms-x redefines ws-run-parms.
011800     03  rp-run-yy        pic 9(4).
011900     03  rp-run-mo        pic 9(2).
012000     03  filler           pic x(4).
012100*
012200 01  ws-date-scratch      pic 9(8).
012300 01  ws-date-scratch-x redefines ws-date-scratch.
012400     03  ds-ccyy          pic 9(4).
012500     03  ds-mo            pic 9(2).
012600     03  ds-dy            pic 9(2).
012700*
012800*    the whole month's attendance and overtime are loaded to
012900*    table per run - a month at one site rarely tops a few
013000*    thousand attendance rows, well inside the limits below
013100*
013200 01  ws-attend-table.
013300     03  ws-at-entry      occurs 4000 times
013400                    indexed by ws-at-ix.
013500   05  ws-at-emp-id     pic x(10).
013600   05  ws-at-status     pic x(8).
013700     03  filler           pic x(4).
013800 01  ws-attend-count      pic 9(4)    comp   value zero.
013900*
014000 01  ws-ot-table.
014100     03  ws-ot-entry      occurs 2000 times
014200                    indexed by ws-ot-ix.
014300   05  ws-ot-emp-id     pic x(10).
014400   05  ws-ot-amount     pic s9(8)v99.
014500     03  filler           pic x(4).
014600 01  ws-ot-count          pic 9(4)    comp   value zero.
014700*
014800 01  ws-days-in-month.
014900     03  filler           pic 9(3)    value 031.
015000     03  filler           pic 9(3)    value 028.
015100     03  filler           pic 9(3)    value 031.
015200     03  filler           pic 9(3)    value 030.
015300     03  filler           pic 9(3)    value 031.
015400     03  filler           pic 9(3)    value 030.
015500     03  filler           pic 9(3)    value 031.
015600     03  filler           pic 9(3)    value 031.
015700     03  filler           pic 9(3)    value 030.
015800     03  filler           pic 9(3)    value 031.
015900     03  filler           pic 9(3)    value 030.
016000     03  filler           pic 9(3)    value 031.
016100 01  ws-days-in-month-tab redefines ws-days-in-month.
016200     03  ws-dim           pic 9(3)    occurs 12.
016300*
016400 01  ws-sub-1             pic 9(4)    comp.
016500*
016600 01  ws-emp-month-counts.
016700     03  em-working-days  pic 9(3)    comp.
016800     03  em-present-days  pic 9(3)    comp.
016900     03  em-absent-days   pic 9(3)    comp.
017000     03  em-leave-days    pic 9(3)    comp.
017100     03  em-total-days    pic 9(3)    comp.
017200     03  filler           pic 9(3)    comp.
017300 01  ws-emp-month-counts-x redefines ws-emp-month-counts.
017400     03  em-count-tab     pic 9(3)    comp   occurs 6.
017500*
017600 01  ws-payslip-fields.
017700     03  py-basic         pic s9(8)v99.
017800     03  py-house-rent    pic s9(8)v99.
017900     03  py-medical       pic s9(8)v99.
018000     03  py-conveyance    pic s9(8)v99.
018100     03  py-gross         pic s9(8)v99.
018200     03  py-ot-amount     pic s9(8)v99.
018300     03  py-per-day-rate  pic s9(8)v99.
018400     03  py-absent-ded    pic s9(8)v99.
018500     03  py-tax-ded       pic s9(8)v99.
018600     03  py-pf-ded        pic s9(8)v99.
018700     03  py-total-ded     pic s9(8)v99.
018800     03  py-net           pic s9(8)v99.
018900     03  filler           pic x(4).
019000*
019100 01  ws-company-totals.
019200     03  co-emp-cnt       pic 9(5)    comp.
019300     03  co-gross         pic s9(9)v99.
019400     03  co-total-ded     pic s9(9)v99.
019500     03  co-ot-amount     pic s9(9)v99.
019600     03  co-net           pic s9(9)v99.
019700     03  filler           pic x(4).
019800*
019900 01  ws-heading-1.
020000     03  filler           pic x(30)
020100                    value "APPLEWOOD COMPUTERS - PAYROLL".
020200     03  filler           pic x(20)
020300                    value "PAYROLL SUMMARY RPT".
020400     03  filler           pic x(6)
020500                    value " FOR  ".
020600     03  hd-month         pic 99/9999.
020700     03  filler           pic x(69)   value spaces.
020800*
020900 01  ws-detail-line.
021000     03  filler           pic x(2)    value spaces.
021100     03  dl-emp-id        pic x(10).
021200     03  filler           pic x(2)    value spaces.
021300     03  dl-name          pic x(20).
021400     03  filler           pic x(2)    value spaces.
021500     03  dl-working       pic zz9.
021600     03  filler           pic x(1)    value spaces.
021700     03  dl-present       pic zz9.
021800     03  filler           pic x(1)    value spaces.
021900     03  dl-absent        pic zz9.
022000     03  filler           pic x(1)    value spaces.
022100     03  dl-leave         pic zz9.
022200     03  filler           pic x(2)    value spaces.
022300     03  dl-basic         pic zzzzz9.99.
022400     03  filler           pic x(1)    value spaces.
022500     03  dl-hra           pic zzzz9.99.
022600     03  filler           pic x(1)    value spaces.
022700     03  dl-medical       pic zzz9.99.
022800     03  filler           pic x(1)    value spaces.
022900     03  dl-conv          pic zzz9.99.
023000     03  filler           pic x(1)    value spaces.
023100     03  dl-gross         pic zzzzz9.99.
023200     03  filler           pic x(1)    value spaces.
023300     03  dl-ot-amt        pic zzzz9.99.
023400     03  filler           pic x(1)    value spaces.
023500     03  dl-absent-ded    pic zzzz9.99.
023600     03  filler           pic x(1)    value spaces.
023700     03  dl-tax           pic zzzz9.99.
023800     03  filler           pic x(1)    value spaces.
023900     03  dl-total-ded     pic zzzzz9.99.
024000     03  filler           pic x(1)    value spaces.
024100     03  dl-net           pic zzzzz9.99.
024200     03  filler           pic x(5)    value spaces.
024300*
024400 01  ws-footer-line.
024500     03  filler           pic x(2)    value spaces.
024600     03  filler           pic x(16)
024700                    value "COMPANY TOTALS ".
024800     03  ft-emp-cnt       pic zzz9.
024900     03  filler           pic x(2)    value spaces.
025000     03  ft-gross         pic zzzzzzz9.99.
025100     03  filler           pic x(1)    value spaces.
025200     03  ft-total-ded     pic zzzzzz9.99.
025300     03  filler           pic x(1)    value spaces.
025400     03  ft-ot-amount     pic zzzzz9.99.
025500     03  filler           pic x(1)    value spaces.
025600     03  ft-net           pic zzzzzzz9.99.
025700     03  filler           pic x(45)   value spaces.
025800*
025900 procedure division.
026000*====================
026100*
026200 aa000-main.
026300     perform  za000-initialise   thru  za000-exit.
026400     perform  aa010-process-employees
026500           thru aa010-exit
026600       until eof-emp.
026700     perform  za800-footer        thru za800-exit.
026800     perform  za900-terminate     thru za900-exit.
026900     stop     run.
027000*
027100 aa000-exit.
027200     exit.
027300*
027400 aa010-process-employees.
027500     if       em-active not = "Y"
027600        go to aa010-read-next
027700     end-if.
027800*
027900     perform  aa020-count-days     thru aa020-exit.
028000     perform  aa030-compute-payslip thru aa030-exit.
028100     perform  aa040-write-payslip   thru aa040-exit.
028200*
028300 aa010-read-next.
028400     read     at-employee-file
028500        at end
028600           set eof-emp to true
028700     end-read.
028800*
028900 aa010-exit.
029000     exit.
029100*
029200*    working/present/absent/leave day counts off the loaded
029300*    attendance table - total days = calendar days in month
029400*
029500 aa020-count-days.
029600     move     zero  to  ws-emp-month-counts.
029700*
029800     if       rp-run-mo = 2
029900        divide rp-run-yy by 4 giving ws-sub-1
030000                              remainder ws-sub-1
030100        if  ws-sub-1 = zero
030200            move 29 to em-total-days
030300        else
030400            move 28 to em-total-days
030500        end-if
030600     else
030700        move ws-dim (rp-run-mo)  to  em-total-days
030800     end-if.
030900*
031000     move     1  to  ws-sub-1.
031100 aa020-loop.
031200     if       ws-sub-1 > ws-attend-count
031300        go to aa020-exit
031400     end-if.
031500     if       ws-at-emp-id (ws-sub-1) = em-emp-id
031600        if  ws-at-status (ws-sub-1) not = "HOLIDAY "
031700            and ws-at-status (ws-sub-1) not = "WEEKEND "
031800            add 1 to em-working-days
031900        end-if
032000        if  ws-at-status (ws-sub-1) = "PRESENT "
032100            add 1 to em-present-days
032200        end-if
032300        if  ws-at-status (ws-sub-1) = "ABSENT  "
032400            add 1 to em-absent-days
032500        end-if
032600        if  ws-at-status (ws-sub-1) = "LEAVE   "
032700            add 1 to em-leave-days
032800        end-if
032900     end-if.
033000     add      1  to  ws-sub-1.
033100     go       to aa020-loop.
033200*
033300 aa020-exit.
033400     exit.
033500*
033600*    the Bangladesh payslip breakdown - Business Rules U8
033700*
033800 aa030-compute-payslip.
033900     compute  py-basic rounded      = em-base-salary * 0.60.
034000     compute  py-house-rent rounded = py-basic * 0.30.
034100     compute  py-medical rounded    = py-basic * 0.10.
034200     compute  py-conveyance rounded = py-basic * 0.05.
034300     compute  py-gross =
034400        py-basic + py-house-rent + py-medical
034500                 + py-conveyance.
034600*
034700     move     zero  to  py-per-day-rate  py-absent-ded.
034800     if       em-working-days > zero
034900        divide py-gross by em-working-days
035000                      giving py-per-day-rate rounded
035100        compute py-absent-ded rounded =
035200                py-per-day-rate * em-absent-days
035300     end-if.
035400*
035500     move     zero  to  py-tax-ded.
035600     if       py-gross > 25000
035700        compute py-tax-ded rounded =
035800                (py-gross - 25000) * 0.05
035900     end-if.
036000*
036100     move     zero  to  py-pf-ded.
036200*
036300     compute  py-total-ded = py-absent-ded + py-tax-ded
036400                                      + py-pf-ded.
036500*
036600     perform  aa050-sum-overtime  thru  aa050-exit.
036700*
036800     compute  py-net = py-gross - py-total-ded + py-ot-amount.
036900*
037000 aa030-exit.
037100     exit.
037200*
037300 aa050-sum-overtime.
037400     move     zero  to  py-ot-amount.
037500     move     1     to  ws-sub-1.
037600 aa050-loop.
037700     if       ws-sub-1 > ws-ot-count
037800        go to aa050-exit
037900     end-if.
038000     if       ws-ot-emp-id (ws-sub-1) = em-emp-id
038100        add ws-ot-amount (ws-sub-1)  to  py-ot-amount
038200     end-if.
038300     add      1  to  ws-sub-1.
038400     go       to aa050-loop.
038500*
038600 aa050-exit.
038700     exit.
038800*
038900 aa040-write-payslip.
039000     move     spaces         to  at-payslip-record.
039100     move     em-emp-id      to  ps-emp-id.
039200     move     py-basic       to  ps-basic.
039300     move     py-house-rent  to  ps-house-rent.
039400     move     py-medical     to  ps-medical.
039500     move     py-conveyance  to  ps-conveyance.
039600     move     py-gross       to  ps-gross.
039700     move     py-ot-amount   to  ps-ot-amount.
039800     move     py-absent-ded  to  ps-absent-ded.
039900     move     py-tax-ded     to  ps-tax-ded.
040000     move     py-pf-ded      to  ps-pf-ded.
040100     move     py-total-ded   to  ps-total-ded.
040200     move     py-net         to  ps-net.
040300*
040400     write    at-payslip-record.
040500*
040600     move     spaces        to  ws-detail-line.
040700     move     em-emp-id     to  dl-emp-id.
040800     move     em-name (1:20)
040900                       to  dl-name.
041000     move     em-working-days to dl-working.
041100     move     em-present-days to dl-present.
041200     move     em-absent-days  to dl-absent.
041300     move     em-leave-days   to dl-leave.
041400     move     py-basic       to  dl-basic.
041500     move     py-house-rent  to  dl-hra.
041600     move     py-medical     to  dl-medical.
041700     move     py-conveyance  to  dl-conv.
041800     move     py-gross       to  dl-gross.
041900     move     py-ot-amount   to  dl-ot-amt.
042000     move     py-absent-ded  to  dl-absent-ded.
042100     move     py-tax-ded     to  dl-tax.
042200     move     py-total-ded   to  dl-total-ded.
042300     move     py-net         to  dl-net.
042400*
042500     write    at-report-line  from  ws-detail-line.
042600*
042700     add      1              to  co-emp-cnt.
042800     add      py-gross       to  co-gross.
042900     add      py-total-ded   to  co-total-ded.
043000     add      py-ot-amount   to  co-ot-amount.
043100     add      py-net         to  co-net.
043200*
043300 aa040-exit.
043400     exit.
043500*
043600 za800-footer.
043700     move     spaces  to  ws-footer-line.
043800     move     co-emp-cnt      to  ft-emp-cnt.
043900     move     co-gross        to  ft-gross.
044000     move     co-total-ded    to  ft-total-ded.
044100     move     co-ot-amount    to  ft-ot-amount.
044200     move     co-net          to  ft-net.
044300*
044400     write    at-report-line  from  spaces.
044500     write    at-report-line  from  ws-footer-line.
044600*
044700 za800-exit.
044800     exit.
044900*
045000*    start of run - open files, load the month's attendance and
045100*    overtime rows to table, ready for the per-employee passes
045200*
045300 za000-initialise.
045400     open     input   at-employee-file
045500                 at-attend-file
045600                 at-overtime-file
045700        output  at-payslip-file
045800                 at-report-file.
045900*
046000     accept    ws-run-parms  from  sysin.
046100*
046200     move     zero  to  ws-attend-count  ws-ot-count
046300                  ws-company-totals.
046400*
046500     set      ws-at-ix  to  1.
046600 za010-att-loop.
046700     read     at-attend-file
046800        at end
046900           go to za010-att-exit
047000     end-read.
047100     move     at-date  to  ws-date-scratch.
047200     if       ds-ccyy not = rp-run-yy or ds-mo not = rp-run-mo
047300        go to za010-att-loop
047400     end-if.
047500     if       ws-attend-count >= 4000
047600        go to za010-att-exit
047700     end-if.
047800     set      ws-at-ix  up  by  1.
047900     add      1  to  ws-attend-count.
048000     move     at-emp-id  to  ws-at-emp-id (ws-at-ix).
048100     move     at-status  to  ws-at-status (ws-at-ix).
048200     go       to za010-att-loop.
048300 za010-att-exit.
048400     continue.
048500*
048600     set      ws-ot-ix  to  1.
048700 za020-ovt-loop.
048800     read     at-overtime-file
048900        at end
049000           go to za020-ovt-exit
049100     end-read.
049200     if       not ot-approved and not ot-paid
049300        go to za020-ovt-loop
049400     end-if.
049500     move     ot-date  to  ws-date-scratch.
049600     if       ds-ccyy not = rp-run-yy or ds-mo not = rp-run-mo
049700        go to za020-ovt-loop
049800     end-if.
049900     if       ws-ot-count >= 2000
050000        go to za020-ovt-exit
050100     end-if.
050200     set      ws-ot-ix  up  by  1.
050300     add      1  to  ws-ot-count.
050400     move     ot-emp-id  to  ws-ot-emp-id (ws-ot-ix).
050500     move     ot-amount  to  ws-ot-amount (ws-ot-ix).
050600     go       to za020-ovt-loop.
050700 za020-ovt-exit.
050800     continue.
050900*
051000     move     "N"  to  ws-eof-emp.
051100     read     at-employee-file
051200        at end
051300           set eof-emp to true
051400     end-read.
051500*
051600     move     rp-run-mo  to  hd-month (1:2).
051700     move     rp-run-yy  to  hd-month (4:4).
051800     write    at-report-line  from  ws-heading-1  after page.
051900     write    at-report-line  from  spaces.
052000*
052100 za000-exit.
052200     exit.
052300*
052400 za900-terminate.
052500     close    at-employee-file  at-attend-file  at-overtime-file
052600        at-payslip-file   at-report-file.
052700*
052800 za900-exit.
052900     exit.
053000*
053100 end program py080.
