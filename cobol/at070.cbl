000100*****************************************************************
000200*                                                               *
000300*               Attendance Summary Report                      *
000400*         One Line Per Employee, Control Break On Emp-Id        *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at070.
001200 author.        D J PARR.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  30/06/1988.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   The attendance file, sorted by employee, is
001900*               control-broken on Em-Emp-Id to give one summary
002000*               line a head - day counts by status, work/OT
002100*               hour totals, late/early-out occurrence counts,
002200*               working days and the attendance rate.  Company
002300*               totals print as the footer.
002400*
002500*    Files used.        wsatatt (sorted by Em-Emp-Id ascending
002600*                       ahead of this run), print file ATRPT3.
002700*
002800* Changes:
002900* 30/06/1988 djp     - Created, modelled on the old vacation      AT070001
003000*                      entitlement print (payroll-vacprint) that
003100*                      this replaced.
003200* 12/12/1991 skr     - Attendance rate calculation lined up with  AT070002
003300*                      at060's so the two reports tie up.
003400* 15/06/1998 mjt     - Year 2000 review: no date arithmetic in    AT070003
003500*                      this program, nothing to change.
003600* 25/09/2000 rhg     - Attendance rate now excludes weekend and   AT070004
003700*                      holiday days from the denominator, was
003800*                      counting them and understating the rate
003900*                      Personnel wanted.
004000*
004100*****************************************************************
004200*
004300 environment             division.
004400*================================
004500*
004600 configuration section.
004700 special-names.
004800     class weekday-class is "1" thru "7"
004900     c01 is top-of-form
005000     switch-1 is at-sw1-trace
005100   on status is at-sw1-on
005200   off status is at-sw1-off.
005300*
005400 input-output             section.
005500 file-control.
005600     select at-attend-file   assign to "ATATT"
005700   organization is line sequential
005800   file status is ws-att-status.
005900     select at-report-file   assign to "ATRPT3"
006000   organization is line sequential
006100   file status is ws-rpt-status.
006200*
006300 data                     division.
006400*============================
006500*
006600 file                     section.
006700*
006800 fd  at-attend-file.
006900 copy "wsatatt.cob".
007000*
007100 fd  at-report-file.
007200 01  at-report-line       pic x(132).
007300*
007400 working-storage         section.
007500*------------------------
007600*
007700 77  prog-name           pic x(15)  value "AT070 (1.0.03)".
007800*
007900 01  ws-file-status-block.
008000     03  ws-att-status    pic xx.
008100     03  ws-rpt-status    pic xx.
008200     03  filler           pic x(4).
008300*
008400 01  ws-switches.
008500     03  ws-eof-att       pic x       value "N".
008600   88  eof-att                  value "Y".
008700     03  ws-first-rec     pic x       value "Y".
008800   88  is-first-rec              value "Y".
008900     03  filler           pic x(2).
009000*
009100 01  ws-hold-emp-id       pic x(10).
009200*
009300*    per-employee accumulators - reset at each control break
009400*
009500 01  ws-emp-stats.
009600     03  es-total-days    pic 9(5)    comp.
009700     03  es-present       pic 9(5)    comp.
009800     03  es-absent        pic 9(5)    comp.
009900     03  es-halfday       pic 9(5)    comp.
010000     03  es-leave         pic 9(5)    comp.
010100     03  es-holiday       pic 9(5)    comp.
010200     03  es-weekend       pic 9(5)    comp.
010300     03  es-late-cnt      pic 9(5)    comp.
010400     03  es-early-cnt     pic 9(5)    comp.
010500     03  es-working-days  pic 9(5)    comp.
010600     03  filler           pic 9(5)    comp.
010700 01  ws-emp-stats-x redefines ws-emp-stats.
010800     03  es-count-tab     pic 9(5)    comp   occurs 11.
010900*
011000 01  ws-emp-hours.
011100     03  es-work-hours    pic s9(6)v99.
011200     03  es-ot-hours      pic s9(6)v99.
011300     03  es-rate          pic s9(5)v99.
011400     03  filler           pic s9(5)v99.
011500 01  ws-emp-hours-x redefines ws-emp-hours.
011600     03  es-hour-tab      pic s9(6)v99   occurs 2.
011700     03  filler           pic s9(5)v99.
011800     03  filler           pic s9(5)v99.
011900*
012000*    company totals accumulate as each employee's block closes
012100*
012200 01  ws-company-stats.
012300     03  co-emp-cnt       pic 9(5)    comp.
012400     03  co-present       pic 9(7)    comp.
012500     03  co-absent        pic 9(7)    comp.
012600     03  co-leave         pic 9(7)    comp.
012700     03  filler           pic 9(7)    comp.
012800 01  ws-company-stats-x redefines ws-company-stats.
012900     03  co-count-tab     pic 9(7)    comp   occurs 5.
013000*
013100 01  ws-company-hours.
013200     03  co-work-hours    pic s9(9)v99.
013300     03  co-ot-hours      pic s9(9)v99.
013400     03  co-rate-sum      pic s9(9)v99.
013500     03  filler           pic x(4).
013600*
013700 01  ws-attend-rate       pic s9(5)v99.
013800*
013900 01  ws-heading-1.
014000     03  filler           pic x(30)
014100                    value "APPLEWOOD COMPUTERS - PAYROLL".
014200     03  filler           pic x(35)
014300                    value "ATTENDANCE SUMMARY - BY EMPLOYEE  ".
014400     03  filler           pic x(67)   value spaces.
014500*
014600 01  ws-detail-line.
014700     03  filler           pic x(2)    value spaces.
014800     03  ds-emp-id        pic x(10).
014900     03  filler           pic x(2)    value spaces.
015000     03  ds-total         pic zz9.
015100     03  filler           pic x(1)    value spaces.
015200     03  ds-present       pic zz9.
015300     03  filler           pic x(1)    value spaces.
015400     03  ds-absent        pic zz9.
015500     03  filler           pic x(1)    value spaces.
015600     03  ds-halfday       pic zz9.
015700     03  filler           pic x(1)    value spaces.
015800     03  ds-leave         pic zz9.
015900     03  filler           pic x(1)    value spaces.
016000     03  ds-holiday       pic zz9.
016100     03  filler           pic x(1)    value spaces.
016200     03  ds-weekend       pic zz9.
016300     03  filler           pic x(2)    value spaces.
016400     03  ds-work-hours    pic zzzz9.99.
016500     03  filler           pic x(1)    value spaces.
016600     03  ds-ot-hours      pic zzz9.99.
016700     03  filler           pic x(2)    value spaces.
016800     03  ds-late          pic zz9.
016900     03  filler           pic x(1)    value spaces.
017000     03  ds-early         pic zz9.
017100     03  filler           pic x(2)    value spaces.
017200     03  ds-working-days  pic zz9.
017300     03  filler           pic x(2)    value spaces.
017400     03  ds-rate          pic zz9.9.
017500     03  filler           pic x(1)    value "%".
017600     03  filler           pic x(9)    value spaces.
017700*
017800 01  ws-footer-line.
017900     03  filler           pic x(2)    value spaces.
018000     03  filler           pic x(16)
018100                    value "COMPANY TOTALS ".
018200     03  ft-emp-cnt       pic zzz9.
018300     03  filler           pic x(2)    value spaces.
018400     03  ft-present       pic zzzz9.
018500     03  filler           pic x(1)    value spaces.
018600     03  ft-absent        pic zzzz9.
018700     03  filler           pic x(1)    value spaces.
018800     03  ft-leave         pic zzzz9.
018900     03  filler           pic x(2)    value spaces.
019000     03  ft-work-hours    pic zzzzzz9.99.
019100     03  filler           pic x(1)    value spaces.
019200     03  ft-ot-hours      pic zzzzz9.99.
019300     03  filler           pic x(2)    value spaces.
019400     03  ft-avg-rate      pic zz9.99.
019500     03  filler           pic x(1)    value "%".
019600     03  filler           pic x(24)   value spaces.
019700*
019800 procedure division.
019900*====================
020000*
020100 aa000-main.
020200     perform  za000-initialise   thru  za000-exit.
020300     perform  aa010-process-attendance
020400           thru aa010-exit
020500       until eof-att.
020600     perform  za700-emp-break     thru za700-exit.
020700     perform  za800-footer        thru za800-exit.
020800     perform  za900-terminate     thru za900-exit.
020900     stop     run.
021000*
021100 aa000-exit.
021200     exit.
021300*
021400 aa010-process-attendance.
021500     if       is-first-rec
021600        move at-emp-id  to  ws-hold-emp-id
021700        move "N"        to  ws-first-rec
021800     end-if.
021900*
022000     if       at-emp-id not = ws-hold-emp-id
022100        perform za700-emp-break thru za700-exit
022200        move at-emp-id  to  ws-hold-emp-id
022300     end-if.
022400*
022500     perform  aa020-tally  thru  aa020-exit.
022600*
022700     read     at-attend-file
022800        at end
022900           set eof-att to true
023000     end-read.
023100*
023200 aa010-exit.
023300     exit.
023400*
023500 aa020-tally.
023600     add      1  to  es-total-days.
023700*
023800     evaluate true
023900   when at-present   add 1 to es-present
024000   when at-absent    add 1 to es-absent
024100   when at-halfday   add 1 to es-halfday
024200   when at-on-leave  add 1 to es-leave
024300   when at-on-holiday
024400                     add 1 to es-holiday
024500   when at-weekend   add 1 to es-weekend
024600     end-evaluate.
024700*
024800     if       at-status not = "HOLIDAY " and at-status not = "WEEKEND "
024900        add 1  to  es-working-days
025000     end-if.
025100*
025200     add      at-work-hours  to  es-work-hours.
025300     add      at-ot-hours    to  es-ot-hours.
025400*
025500     if       at-late-mins > zero
025600        add 1  to  es-late-cnt
025700     end-if.
025800     if       at-early-out-mins > zero
025900        add 1  to  es-early-cnt
026000     end-if.
026100*
026200 aa020-exit.
026300     exit.
026400*
026500*    close off the current employee's block - print the detail
026600*    line, roll the totals into the company accumulators, then
026700*    clear down for the next employee
026800*
026900 za700-emp-break.
027000     move     zero  to  ws-attend-rate.
027100     if       es-working-days > zero
027200        compute ws-attend-rate rounded =
027300                es-present / es-working-days * 100
027400     end-if.
027500*
027600     move     spaces         to  ws-detail-line.
027700     move     ws-hold-emp-id to  ds-emp-id.
027800     move     es-total-days  to  ds-total.
027900     move     es-present     to  ds-present.
028000     move     es-absent      to  ds-absent.
028100     move     es-halfday     to  ds-halfday.
028200     move     es-leave       to  ds-leave.
028300     move     es-holiday     to  ds-holiday.
028400     move     es-weekend     to  ds-weekend.
028500     move     es-work-hours  to  ds-work-hours.
028600     move     es-ot-hours    to  ds-ot-hours.
028700     move     es-late-cnt    to  ds-late.
028800     move     es-early-cnt   to  ds-early.
028900     move     es-working-days to ds-working-days.
029000     move     ws-attend-rate to  ds-rate.
029100*
029200     write    at-report-line  from  ws-detail-line.
029300*
029400     add      1              to  co-emp-cnt.
029500     add      es-present     to  co-present.
029600     add      es-absent      to  co-absent.
029700     add      es-leave       to  co-leave.
029800     add      es-work-hours  to  co-work-hours.
029900     add      es-ot-hours    to  co-ot-hours.
030000     add      ws-attend-rate to  co-rate-sum.
030100*
030200     move     zero  to  ws-emp-stats.
030300     move     zero  to  es-work-hours  es-ot-hours.
030400*
030500 za700-exit.
030600     exit.
030700*
030800*    footer average attendance rate = average of the per-
030900*    employee rates just accumulated, rounded to 2 decimals
031000*
031100 za800-footer.
031200     move     spaces  to  ws-footer-line.
031300     move     co-emp-cnt      to  ft-emp-cnt.
031400     move     co-present      to  ft-present.
031500     move     co-absent       to  ft-absent.
031600     move     co-leave        to  ft-leave.
031700     move     co-work-hours   to  ft-work-hours.
031800     move     co-ot-hours     to  ft-ot-hours.
031900*
032000     move     zero  to  ft-avg-rate.
032100     if       co-emp-cnt > zero
032200        compute ft-avg-rate rounded =
032300                co-rate-sum / co-emp-cnt
032400     end-if.
032500*
032600     write    at-report-line  from  spaces.
032700     write    at-report-line  from  ws-footer-line.
032800*
032900 za800-exit.
033000     exit.
033100*
033200 za000-initialise.
033300     open     input   at-attend-file
033400        output  at-report-file.
033500*
033600     move     zero  to  ws-emp-stats  ws-company-stats.
033700     move     zero  to  es-work-hours es-ot-hours
033800                  co-work-hours co-ot-hours co-rate-sum.
033900     move     "N"   to  ws-eof-att.
034000     move     "Y"   to  ws-first-rec.
034100*
034200     read     at-attend-file
034300        at end
034400           set eof-att to true
034500     end-read.
034600*
034700     write    at-report-line  from  ws-heading-1  after page.
034800     write    at-report-line  from  spaces.
034900*
035000 za000-exit.
035100     exit.
035200*
035300 za900-terminate.
035400     close    at-attend-file  at-report-file.
035500*
035600 za900-exit.
035700     exit.
035800*
035900 end program at070.
