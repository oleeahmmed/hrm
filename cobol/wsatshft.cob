000100*******************************************
000200*                                          *
000300*  Record Definition For Shift Table       *
000400*     Uses Sh-Code as key                  *
000500*     Loaded whole to a table at start of  *
000600*     run, looked up by code               *
000700*******************************************
000800*  File size 24 bytes.
000900*
001000* 03/05/79 vbc - Created.
001100* 14/02/87 vbc - Sh-Grace-Mins split out, was shared with Sh-Break.
001200*
001300 01  At-Shift-Record.
001400     03  Sh-Code             pic x(8).
001500*          shift start, hhmm
001600     03  Sh-Start-Time       pic 9(4).
001700*          shift end, hhmm
001800     03  Sh-End-Time         pic 9(4).
001900*          break minutes deducted from work hours, default 60
002000     03  Sh-Break-Mins       pic 9(3).
002100*          late arrival grace minutes for this shift, default 15
002200     03  Sh-Grace-Mins       pic 9(3).
002300*          Y = night shift, feeds the OT type classification
002400     03  Sh-Night-Flag       pic x.
002500     03  filler              pic x.
002600*
