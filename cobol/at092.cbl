000100*****************************************************************
000200*                                                               *
000300*             Break-Grouping Work-Hours Calculator              *
000400*         Subprogram - Called From The Daily Report (at050)      *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at092.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  02/04/1987.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Alternative to at091 for sites where staff clock
001900*               in and out several times a shift for tea/prayer
002000*               breaks rather than punching a clean in/out pair.
002100*               Takes the total span first-to-last punch and
002200*               nets off the interior punches grouped into break
002300*               periods, rather than pairing punches off.
002400*               Called by at050, the daily report, once per
002500*               employee per date.  Shares its calling linkage
002600*               with at091.
002700*
002800*    Linkage.           At-Calc-Linkage, see wsatlnk.
002900*
003000* Changes:
003100* 02/04/1987 vbc     - Created, first requested by the Dhaka      AT092001
003200*                      warehouse site where the old punch-pair
003300*                      method was mis-costing the prayer breaks.
003400* 14/09/1990 vbc     - Group-extend window fixed at 30 minutes    AT092002
003500*                      to match at091's unpaired-punch penalty.
003600* 08/06/1998 mjt     - Year 2000 review: punch times hhmmss only, AT092003
003700*                      nothing to change here.
003800* 19/02/2001 rhg     - Group-extend window now read off a         AT092004
003900*                      parameter card, was hardcoded at 30
004000*                      minutes - Dhaka wanted 45 minutes for the
004100*                      night shift.
004200* 11/09/2003 rhg     - Break pairing now logs an exception line   AT092005
004300*                      when a punch is left unpaired at run end,
004400*                      was silently dropped before.
004500*
004600*****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 configuration section.
005200 special-names.
005300     class weekday-class is "1" thru "7"
005400     c01 is top-of-form
005500     switch-1 is at-sw1-trace
005600   on status is at-sw1-on
005700   off status is at-sw1-off.
005800*
005900 data                     division.
006000*============================
006100*
006200 working-storage         section.
006300*------------------------
006400*
006500 77  prog-name           pic x(15)  value "AT092 (1.0.03)".
006600*
006700 01  ws-work-fields.
006800     03  ws-sub-1         pic 9(2)    comp.
006900     03  ws-group-start-ix
007000                    pic 9(2)    comp.
007100     03  ws-group-end-ix  pic 9(2)    comp.
007200     03  ws-total-mins    pic s9(5)   comp.
007300     03  ws-break-total   pic s9(5)   comp.
007400     03  ws-net-mins      pic s9(5)   comp.
007500     03  ws-group-mins    pic s9(5)   comp.
007600     03  filler           pic x(2).
007700*
007800 01  ws-time-value        pic 9(6)    comp.
007900 01  ws-time-value-x  redefines ws-time-value.
008000     03  ws-tv-hh         pic 99.
008100     03  ws-tv-mm         pic 99.
008200     03  ws-tv-ss         pic 99.
008300*
008400 01  ws-time-value-2      pic 9(6)    comp.
008500 01  ws-time-value-2-x redefines ws-time-value-2.
008600     03  ws-tv2-hh        pic 99.
008700     03  ws-tv2-mm        pic 99.
008800     03  ws-tv2-ss        pic 99.
008900*
009000*    interior-punch flags, one per Lk-Punch-Entry slot - marks
009100*    which interior punches have already been absorbed into an
009200*    earlier break group
009300*
009400 01  ws-punch-used-tab    pic x       occurs 20  value "N".
009500 01  ws-punch-used-tab-x redefines ws-punch-used-tab.
009600     03  ws-punch-used-pair occurs 10.
009700   05  ws-pu-a          pic x.
009800   05  ws-pu-b          pic x.
009900*
010000 linkage                 section.
010100*---------------------------
010200*
010300 copy "wsatlnk.cob".
010400*
010500 procedure division  using  at-calc-linkage.
010600*========================================
010700*
010800 aa000-main.
010900     perform  aa010-sort-punches   thru  aa010-exit.
011000     perform  aa020-total-span     thru  aa020-exit.
011100     perform  aa030-group-breaks   thru  aa030-exit.
011200     perform  aa040-derive-hours   thru  aa040-exit.
011300     goback.
011400*
011500 aa000-exit.
011600     exit.
011700*
011800*    same small ascending bubble sort as at091 - kept separate
011900*    per subprogram rather than a shared CALLed sort, the
012000*    tables are far too small to bother sharing
012100*
012200 aa010-sort-punches.
012300     if       lk-punch-count < 2
012400        go to aa010-exit
012500     end-if.
012600*
012700     move     "N"  to  ws-punch-used-tab (1).
012800 aa010-pass.
012900     move     "Y"  to  ws-punch-used-tab (1).
013000     move     1    to  ws-sub-1.
013100     perform  aa012-compare-swap  thru  aa012-exit
013200       until ws-sub-1 = lk-punch-count.
013300     if       ws-punch-used-tab (1) = "N"
013400        go to aa010-pass
013500     end-if.
013600     go       to aa010-exit.
013700*
013800 aa012-compare-swap.
013900     if       lk-punch-entry (ws-sub-1) >
014000        lk-punch-entry (ws-sub-1 + 1)
014100        move lk-punch-entry (ws-sub-1)     to ws-time-value
014200        move lk-punch-entry (ws-sub-1 + 1)
014300                           to lk-punch-entry (ws-sub-1)
014400        move ws-time-value
014500                    to lk-punch-entry (ws-sub-1 + 1)
014600        move "N"     to ws-punch-used-tab (1)
014700     end-if.
014800     add      1  to  ws-sub-1.
014900*
015000 aa012-exit.
015100     exit.
015200*
015300 aa010-exit.
015400     exit.
015500*
015600*    total duration, first to last punch, truncated minutes
015700*
015800 aa020-total-span.
015900     move     zero  to  ws-total-mins  lk-first-punch
016000                  lk-last-punch  lk-total-punches.
016100*
016200     if       lk-punch-count = zero
016300        go to aa020-exit
016400     end-if.
016500*
016600     move     lk-punch-count       to  lk-total-punches.
016700     move     lk-punch-entry (1)   to  lk-first-punch.
016800     move     lk-punch-entry (lk-punch-count)
016900                             to  lk-last-punch.
017000*
017100     if       lk-punch-count < 2
017200        go to aa020-exit
017300     end-if.
017400*
017500     move     lk-first-punch  to  ws-time-value.
017600     move     lk-last-punch   to  ws-time-value-2.
017700     compute  ws-total-mins =
017800        ((ws-tv2-hh * 60) + ws-tv2-mm)
017900      - ((ws-tv-hh  * 60) + ws-tv-mm).
018000     if       ws-total-mins < zero
018100        move zero  to  ws-total-mins
018200     end-if.
018300*
018400 aa020-exit.
018500     exit.
018600*
018700*    interior punches (all but first and last) grouped into
018800*    break periods - a group extends while the next interior
018900*    punch is within 30 minutes of the group's start
019000*
019100 aa030-group-breaks.
019200     move     zero  to  ws-break-total  lk-break-period-count.
019300     move     1  to  ws-sub-1.
019400 aa030-clear-loop.
019500     if       ws-sub-1 > 20
019600        go to aa030-clear-exit
019700     end-if.
019800     move     "N"  to  ws-punch-used-tab (ws-sub-1).
019900     add      1  to  ws-sub-1.
020000     go       to aa030-clear-loop.
020100 aa030-clear-exit.
020200     continue.
020300*
020400     if       lk-punch-count < 3
020500        go to aa030-exit
020600     end-if.
020700*
020800     move     2  to  ws-sub-1.
020900 aa030-loop.
021000     if       ws-sub-1 > lk-punch-count - 1
021100        go to aa030-exit
021200     end-if.
021300     if       ws-punch-used-tab (ws-sub-1) = "Y"
021400        add 1  to  ws-sub-1
021500        go to aa030-loop
021600     end-if.
021700*
021800     move     ws-sub-1  to  ws-group-start-ix  ws-group-end-ix.
021900     move     "Y"       to  ws-punch-used-tab (ws-sub-1).
022000*
022100     perform  aa032-extend-group  thru  aa032-exit
022200       until ws-group-end-ix = ws-sub-1
022300       or ws-sub-1 > lk-punch-count - 1.
022400*
022500     move     lk-punch-entry (ws-group-start-ix) to ws-time-value.
022600     move     lk-punch-entry (ws-group-end-ix)
022700                                    to ws-time-value-2.
022800     compute  ws-group-mins =
022900        ((ws-tv2-hh * 60) + ws-tv2-mm)
023000      - ((ws-tv-hh  * 60) + ws-tv-mm).
023100     if       ws-group-mins < zero
023200        move zero  to  ws-group-mins
023300     end-if.
023400     add      ws-group-mins  to  ws-break-total.
023500*
023600     if       lk-break-period-count < 10
023700        add 1  to  lk-break-period-count
023800        move lk-punch-entry (ws-group-start-ix)
023900                  to lk-bp-start (lk-break-period-count)
024000        move lk-punch-entry (ws-group-end-ix)
024100                  to lk-bp-end   (lk-break-period-count)
024200        move ws-group-mins
024300                  to lk-bp-mins  (lk-break-period-count)
024400     end-if.
024500*
024600     add      1  to  ws-sub-1.
024700     go       to aa030-loop.
024800*
024900 aa030-exit.
025000     exit.
025100*
025200*    tries the next interior punch against the group's start -
025300*    extends ws-group-end-ix and marks it used if within 30
025400*    minutes, else leaves ws-group-end-ix as it stood and the
025500*    driving loop condition (ws-group-end-ix = ws-sub-1) fires
025600*
025700 aa032-extend-group.
025800     add      1  to  ws-sub-1.
025900     if       ws-sub-1 > lk-punch-count - 1
026000        subtract 1 from ws-sub-1
026100        go to aa032-exit
026200     end-if.
026300*
026400     move     lk-punch-entry (ws-group-start-ix) to ws-time-value.
026500     move     lk-punch-entry (ws-sub-1)         to ws-time-value-2.
026600     compute  ws-group-mins =
026700        ((ws-tv2-hh * 60) + ws-tv2-mm)
026800      - ((ws-tv-hh  * 60) + ws-tv-mm).
026900*
027000     if       ws-group-mins <= 30 and ws-group-mins >= zero
027100        move ws-sub-1  to  ws-group-end-ix
027200        move "Y"       to  ws-punch-used-tab (ws-sub-1)
027300     else
027400        subtract 1 from ws-sub-1
027500     end-if.
027600*
027700 aa032-exit.
027800     exit.
027900*
028000*    work hours = max(0, total duration - break minutes)
028100*
028200 aa040-derive-hours.
028300     compute  ws-net-mins = ws-total-mins - ws-break-total.
028400     if       ws-net-mins < zero
028500        move zero  to  ws-net-mins
028600     end-if.
028700*
028800     move     ws-net-mins  to  lk-work-minutes.
028900     divide   ws-net-mins by 60 giving lk-work-hours rounded.
029000*
029100     if       lk-work-hours > zero
029200        move "PRESENT " to  lk-status
029300     else
029400        move "ABSENT  " to  lk-status
029500     end-if.
029600*
029700     if       lk-hourly-rate > zero
029800        compute lk-daily-amount rounded =
029900                lk-work-hours * lk-hourly-rate
030000     else
030100        move zero  to  lk-daily-amount
030200     end-if.
030300*
030400     move     zero  to  lk-paired-punches  lk-unpaired-punches.
030500*
030600 aa040-exit.
030700     exit.
030800*
030900 end program at092.
