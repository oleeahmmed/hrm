000100*******************************************
000200*                                          *
000300*  Record Definition For Leave Balance     *
000400*           File                           *
000500*     Uses Lb-Emp-Id + Lb-Leave-Type +     *
000600*     Lb-Year as key                       *
000700*******************************************
000800*  File size 38 bytes padded to 40 by filler.
000900*
001000* 11/09/80 vbc - Created.
001100* 19/07/93 vbc - Lb-Remaining made signed, used to run negative
001200*                when a leaver had taken more than was accrued.
001300*
001400 01  At-Leave-Balance-Record.
001500     03  Lb-Emp-Id           pic x(10).
001600     03  Lb-Leave-Type       pic x(8).
001700     03  Lb-Year             pic 9(4).
001800     03  Lb-Entitled         pic 9(3)v9.
001900     03  Lb-Used             pic 9(3)v9.
002000     03  Lb-Carried-Fwd      pic 9(3)v9.
002100*          derived = Lb-Entitled + Lb-Carried-Fwd - Lb-Used
002200     03  Lb-Remaining        pic s9(3)v9.
002300     03  filler              pic x(2).
002400*
