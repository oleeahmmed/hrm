000100*******************************************
000200*                                          *
000300*  Record Definition For Punch Log File    *
000400*     Time Clock Transactions              *
000500*     Uses Pl-Emp-Id + Pl-Date + Pl-Time    *
000600*     as the sort key (ascending)           *
000700*******************************************
000800*  File size 30 bytes padded to 31 by filler, house habit.
000900*
001000* 14/06/81 vbc - Created.
001100* 02/09/81 vbc - Pl-Source added, was assumed always clock A.
001200* 11/04/86 vbc - Widened Pl-Emp-Id from 8 to 10 to match Emp master.
001300*
001400 01  At-Punch-Record.
001500*          employee id, from badge/finger template lookup
001600     03  Pl-Emp-Id           pic x(10).
001700*          punch date, ccyymmdd
001800     03  Pl-Date             pic 9(8).
001900*          punch time, hhmmss, 24 hr clock
002000     03  Pl-Time             pic 9(6).
002100*          ZK = biometric clock, MANUAL = office override,
002200*          MOBILE = phone app punch
002300     03  Pl-Source           pic x(6).
002400     03  filler              pic x.
002500*
