000100*******************************************
000200*                                          *
000300*  Record Definition For Leave Application *
000400*           File                           *
000500*     Uses Lv-Emp-Id as key                *
000600*     Only Lv-Status = APPROVED is honoured*
000700*     by the attendance engine             *
000800*******************************************
000900*  File size 36 bytes padded to 37 by filler, house habit.
001000*
001100* 11/09/80 vbc - Created.
001200* 06/06/88 vbc - Lv-Status widened 8 -> 10 for "APPROVED".
001300*
001400 01  At-Leave-Record.
001500     03  Lv-Emp-Id           pic x(10).
001600*          first day of leave, ccyymmdd
001700     03  Lv-Start-Date       pic 9(8).
001800*          last day of leave, inclusive, ccyymmdd
001900     03  Lv-End-Date         pic 9(8).
002000     03  Lv-Status           pic x(10).
002100     03  filler              pic x.
002200*
