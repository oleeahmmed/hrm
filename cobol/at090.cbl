000100*****************************************************************
000200*                                                               *
000300*                Leave Balance Calculator                       *
000400*         Subprogram - Called From The Leave Bureau Run          *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at090.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  04/11/1990.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Pure calculator, no files of its own - the
001900*               caller matches up the approved leave applications
002000*               for one employee/leave-type/year and loads them
002100*               to the linkage table, then calls here for the
002200*               day-count and balance arithmetic.  Kept as a
002300*               separate CALLed routine, same shape as at091/
002400*               at092, so the balance sums can be re-run stand
002500*               alone from a query program without dragging the
002600*               whole leave bureau update with it.
002700*
002800*    Linkage.           At-Leave-Calc-Linkage, see wsatllk.
002900*
003000* Changes:
003100* 04/11/1990 vbc     - Created for the new leave bureau run,      AT090001
003200*                      first asked for when the old hand-kept
003300*                      leave cards were dropped.
003400* 27/08/1993 vbc     - Application total days now calendar-       AT090002
003500*                      correct across a month/year end, the
003600*                      original just subtracted the two dates
003700*                      as numbers and that broke every time a
003800*                      span crossed month end.
003900* 09/06/1998 mjt     - Year 2000 review: ordinal day count        AT090003
004000*                      already used a 4-digit year throughout,
004100*                      century divisors already there for the
004200*                      leap-year test, nothing to change.
004300* 03/07/2001 rhg     - Leap-year test corrected for century years AT090004
004400*                      not divisible by 400 (2100 etc.) - the
004500*                      1998 review missed this case.
004600*
004700*****************************************************************
004800*
004900 environment             division.
005000*================================
005100*
005200 configuration section.
005300 special-names.
005400     class weekday-class is "1" thru "7"
005500     c01 is top-of-form
005600     switch-1 is at-sw1-trace
005700   on status is at-sw1-on
005800   off status is at-sw1-off.
005900*
006000 data                     division.
006100*============================
006200*
006300 working-storage         section.
006400*------------------------
006500*
006600 77  prog-name           pic x(15)  value "AT090 (1.0.02)".
006700*
006800 01  ws-sub-1             pic 9(2)    comp.
006900*
007000*    per-application working fields
007100*
007200 01  ws-app-fields.
007300     03  ws-app-yy        pic 9(4)    comp.
007400     03  ws-app-days      pic 9(3)v9.
007500     03  filler           pic x(2).
007600*
007700*    ordinal-day conversion scratch - turns a ccyymmdd date into
007800*    a running day number so two dates can be subtracted safely
007900*    across a month or year end
008000*
008100 01  ws-ordinal-date      pic 9(8).
008200 01  ws-ordinal-date-x redefines ws-ordinal-date.
008300     03  ws-ord-ccyy      pic 9(4).
008400     03  ws-ord-mo        pic 9(2).
008500     03  ws-ord-dy        pic 9(2).
008600*
008700 01  ws-ordinal-work.
008800     03  ws-ord-div4      pic 9(4)    comp.
008900     03  ws-ord-div100    pic 9(4)    comp.
009000     03  ws-ord-div400    pic 9(4)    comp.
009100     03  ws-ord-rem       pic 9(4)    comp.
009200     03  ws-ord-leap-days pic 9(6)    comp.
009300     03  ws-ord-cum-days  pic 9(3)    comp.
009400     03  filler           pic 9(3)    comp.
009500 01  ws-ordinal-work-x redefines ws-ordinal-work.
009600     03  ws-ord-work-tab  pic 9(6)    comp   occurs 5.
009700*
009800 01  ws-ordinal-value     pic 9(7)    comp.
009900*
010000*    is Ws-Ord-Ccyy a leap year - 1 = yes, 0 = no
010100*
010200 01  ws-leap-flag         pic 9        comp.
010300*
010400*    cumulative days before the start of each month, non-leap
010500*    calendar - Feb's extra day is added on separately below
010600*
010700 01  ws-cum-days-before-month.
010800     03  filler           pic 9(3)    value 000.
010900     03  filler           pic 9(3)    value 031.
011000     03  filler           pic 9(3)    value 059.
011100     03  filler           pic 9(3)    value 090.
011200     03  filler           pic 9(3)    value 120.
011300     03  filler           pic 9(3)    value 151.
011400     03  filler           pic 9(3)    value 181.
011500     03  filler           pic 9(3)    value 212.
011600     03  filler           pic 9(3)    value 243.
011700     03  filler           pic 9(3)    value 273.
011800     03  filler           pic 9(3)    value 304.
011900     03  filler           pic 9(3)    value 334.
012000 01  ws-cum-days-tab redefines ws-cum-days-before-month.
012100     03  ws-cum-days      pic 9(3)    occurs 12.
012200*
012300 01  ws-start-ord         pic 9(7)    comp.
012400 01  ws-end-ord           pic 9(7)    comp.
012500*
012600 linkage                 section.
012700*---------------------------
012800*
012900 copy "wsatllk.cob".
013000*
013100 procedure division  using  at-leave-calc-linkage.
013200*===============================================
013300*
013400 aa000-main.
013500     perform  aa010-clear-outputs  thru  aa010-exit.
013600*
013700     move     1  to  ws-sub-1.
013800     perform  aa020-one-application  thru  aa020-exit
013900       until ws-sub-1 > lk-app-count.
014000*
014100     perform  aa030-derive-balance   thru  aa030-exit.
014200     goback.
014300*
014400 aa000-exit.
014500     exit.
014600*
014700 aa010-clear-outputs.
014800     move     zero  to  lk-used  lk-remaining.
014900     move     1     to  ws-sub-1.
015000 aa010-loop.
015100     if       ws-sub-1 > 30
015200        go to aa010-exit
015300     end-if.
015400     move     zero  to  lk-app-total-days (ws-sub-1).
015500     add      1  to  ws-sub-1.
015600     go       to aa010-loop.
015700*
015800 aa010-exit.
015900     exit.
016000*
016100*    total days for one application, calendar-correct, then
016200*    rolled into Lk-Used only when its start date falls in the
016300*    balance year being recalculated
016400*
016500 aa020-one-application.
016600     move     lk-app-start-date (ws-sub-1)  to  ws-ordinal-date.
016700     perform  za500-ordinal-day  thru  za500-exit.
016800     move     ws-ordinal-value              to  ws-start-ord.
016900     move     ws-ord-ccyy                    to  ws-app-yy.
017000*
017100     move     lk-app-end-date (ws-sub-1)    to  ws-ordinal-date.
017200     perform  za500-ordinal-day  thru  za500-exit.
017300     move     ws-ordinal-value              to  ws-end-ord.
017400*
017500     compute  ws-app-days = ws-end-ord - ws-start-ord + 1.
017600     if       ws-app-days < zero
017700        move zero  to  ws-app-days
017800     end-if.
017900     move     ws-app-days  to  lk-app-total-days (ws-sub-1).
018000*
018100     if       ws-app-yy = lk-balance-year
018200        add ws-app-days  to  lk-used
018300     end-if.
018400*
018500     add      1  to  ws-sub-1.
018600*
018700 aa020-exit.
018800     exit.
018900*
019000 aa030-derive-balance.
019100     compute  lk-remaining = lk-entitled + lk-carried-fwd
019200                                    - lk-used.
019300*
019400 aa030-exit.
019500     exit.
019600*
019700*    turns Ws-Ordinal-Date (ccyymmdd) into Ws-Ordinal-Value, a
019800*    running day count from a fixed base - two such values can
019900*    be subtracted to give a true calendar day span, which a
020000*    straight subtraction of the two ccyymmdd numbers cannot
020100*
020200 za500-ordinal-day.
020300     divide   ws-ord-ccyy by 4    giving ws-ord-div4
020400                            remainder ws-ord-rem.
020500     divide   ws-ord-ccyy by 100  giving ws-ord-div100
020600                            remainder ws-ord-rem.
020700     divide   ws-ord-ccyy by 400  giving ws-ord-div400
020800                            remainder ws-ord-rem.
020900     compute  ws-ord-leap-days = ws-ord-div4 - ws-ord-div100
021000                                        + ws-ord-div400.
021100*
021200     perform  za510-leap-test  thru  za510-exit.
021300*
021400     move     ws-cum-days (ws-ord-mo)  to  ws-ord-cum-days.
021500*
021600     compute  ws-ordinal-value =
021700        (ws-ord-ccyy * 365) + ws-ord-leap-days
021800      + ws-ord-cum-days + ws-ord-dy.
021900*
022000     if       ws-leap-flag = 1 and ws-ord-mo > 2
022100        add 1  to  ws-ordinal-value
022200     end-if.
022300*
022400 za500-exit.
022500     exit.
022600*
022700*    Ws-Ord-Ccyy divisible by 4, and not by 100 unless also by
022800*    400 - the usual Gregorian test
022900*
023000 za510-leap-test.
023100     move     zero  to  ws-leap-flag.
023200*
023300     divide   ws-ord-ccyy by 4    giving ws-ord-div4
023400                            remainder ws-ord-rem.
023500     if       ws-ord-rem not = zero
023600        go to za510-exit
023700     end-if.
023800*
023900     divide   ws-ord-ccyy by 100  giving ws-ord-div100
024000                            remainder ws-ord-rem.
024100     if       ws-ord-rem not = zero
024200        move 1  to  ws-leap-flag
024300        go to za510-exit
024400     end-if.
024500*
024600     divide   ws-ord-ccyy by 400  giving ws-ord-div400
024700                            remainder ws-ord-rem.
024800     if       ws-ord-rem = zero
024900        move 1  to  ws-leap-flag
025000     end-if.
025100*
025200 za510-exit.
025300     exit.
025400*
025500 end program at090.
