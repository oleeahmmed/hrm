000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance File   *
000400*     One record per employee per date     *
000500*     Uses At-Emp-Id + At-Date as key,     *
000600*     output of the generation engine,     *
000700*     input to OT rating & the reports     *
000800*******************************************
000900*  File size 66 bytes.
001000*
001100* 21/06/83 vbc - Created.
001200* 04/03/86 vbc - At-Late-Mins / At-Early-Out-Mins added, were
001300*                being thrown away after the grace-time check.
001400*
001500 01  At-Attendance-Record.
001600     03  At-Emp-Id           pic x(10).
001700     03  At-Date             pic 9(8).
001800*          shift actually applied that day, spaces if none
001900     03  At-Shift-Code       pic x(8).
002000*          hhmmss, first punch, zero = none
002100     03  At-Check-In         pic 9(6).
002200*          hhmmss, last punch, zero = none
002300     03  At-Check-Out        pic 9(6).
002400     03  At-Status           pic x(8).
002500     88  At-Present          value "PRESENT ".
002600     88  At-Absent           value "ABSENT  ".
002700     88  At-Halfday          value "HALFDAY ".
002800     88  At-On-Leave         value "LEAVE   ".
002900     88  At-On-Holiday       value "HOLIDAY ".
003000     88  At-Weekend          value "WEEKEND ".
003100*          net work hours after break deduction
003200     03  At-Work-Hours       pic s9(3)v99.
003300     03  At-Ot-Hours         pic s9(3)v99.
003400*          whole minutes late past grace, zero if none
003500     03  At-Late-Mins        pic s9(4).
003600*          whole minutes early-out before the threshold point
003700     03  At-Early-Out-Mins   pic s9(4).
003800     03  filler              pic x(2).
003900*
