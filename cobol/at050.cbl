000100*****************************************************************
000200*                                                               *
000300*                 Daily Attendance Report                       *
000400*        Punch-Level Detail, Employee Control Break On Rate     *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at050.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  11/01/1985.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   For each active employee and each date in the
001900*               run range, pulls the punches falling in the
002000*               work-day window (06:00:00 on the date up to but
002100*               excluding 04:00:00 the next day), calls at092 to
002200*               cost the day, and prices it at the employee's
002300*               hourly rate.  Detail sorts date within employee.
002400*               Employee control break gives the per-employee
002500*               summary; a final control break gives the grand
002600*               totals.
002700*
002800*    Called modules.    at092 (Break-Grouping Calculator).
002900*    Files used.        wsatemp, wsatpnch, print file ATRPT1.
003000*
003100* Changes:
003200* 11/01/1985 vbc     - Created.                                   AT050001
003300* 19/06/1987 vbc     - Work-day window moved to 06:00-04:00 next  AT050002
003400*                      day, was midnight-midnight - night shift
003500*                      staff were being split across two days.
003600* 23/03/1992 skr     - Switched to at092 (break-grouping) from    AT050003
003700*                      the old inline pairing logic - see at091
003800*                      for the alternative method, not used here.
003900* 09/06/1998 mjt     - Year 2000 review: window arithmetic works  AT050004
004000*                      off ccyymmdd throughout, no change needed.
004100* 12/02/2001 rhg     - Night-shift window now checked against the AT050005
004200*                      shift table's own Sh-Start-Time/Sh-End-Time
004300*                      instead of the hardcoded 06:00-04:00 pair,
004400*                      after two more shift patterns were added.
004500*
004600*****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 configuration section.
005200 special-names.
005300     class weekday-class is "1" thru "7"
005400     c01 is top-of-form
005500     switch-1 is at-sw1-trace
005600   on status is at-sw1-on
005700   off status is at-sw1-off.
005800*
005900 input-output             section.
006000 file-control.
006100     select at-employee-file assign to "ATEMP"
006200   organization is line sequential
006300   file status is ws-emp-status.
006400     select at-punch-file    assign to "ATPNCH"
006500   organization is line sequential
006600   file status is ws-pnch-status.
006700     select at-report-file   assign to "ATRPT1"
006800   organization is line sequential
006900   file status is ws-rpt-status.
007000*
007100 data                     division.
007200*============================
007300*
007400 file                     section.
007500*
007600 fd  at-employee-file.
007700 copy "wsatemp.cob".
007800*
007900 fd  at-punch-file.
008000 copy "wsatpnch.cob".
008100*
008200 fd  at-report-file.
008300 01  at-report-line       pic x(132).
008400*
008500 working-storage         section.
008600*------------------------
008700*
008800 77  prog-name           pic x(15)  value "AT050 (1.0.04)".
008900*
009000 01  ws-file-status-block.
009100     03  ws-emp-status    pic xx.
009200     03  ws-pnch-status   pic xx.
009300     03  ws-rpt-status    pic xx.
009400     03  filler           pic x(4).
009500*
009600 01  ws-switches.
009700     03  ws-eof-emp       pic x       value "N".
009800   88  eof-emp                  value "Y".
009900     03  ws-eof-pnch      pic x       value "N".
010000   88  eof-pnch                 value "Y".
010100     03  ws-punch-held    pic x       value "N".
010200     03  filler           pic x(3).
010300*
010400 01  ws-counters.
010500     03  ws-record-cnt    pic 9(7)    comp.
010600     03  ws-present-cnt   pic 9(7)    comp.
010700     03  ws-absent-cnt    pic 9(7)    comp.
010800     03  ws-line-cnt      pic 9(3)    comp   value 99.
010900     03  ws-page-no       pic 9(3)    comp   value zero.
011000     03  filler           pic x(4).
011100*
011200 01  ws-emp-counters.
011300     03  ws-emp-total-days
011400                    pic 9(3)    comp.
011500     03  ws-emp-present   pic 9(3)    comp.
011600     03  ws-emp-absent    pic 9(3)    comp.
011700     03  filler           pic 9(3)    comp.
011800 01  ws-emp-counters-x redefines ws-emp-counters.
011900     03  ws-emp-counter-tab
012000                    pic 9(3)    comp   occurs 4.
012100*
012200 01  ws-run-parms.
012300     03  ws-run-from-date pic 9(8).
012400     03  ws-run-to-date   pic 9(8).
012500     03  filler           pic x(4).
012600 01  ws-run-parms-x redefines ws-run-parms.
012700     03  ws-run-from-r    pic 9(16).
012800     03  filler           pic x(4).
012900*
013000 01  ws-work-date         pic 9(8).
013100 01  ws-work-date-x redefines ws-work-date.
013200     03  ws-wd-cc         pic 99.
013300     03  ws-wd-yy         pic 99.
013400     03  ws-wd-mo         pic 99.
013500     03  ws-wd-dy         pic 99.
013600*
013700 01  ws-next-date         pic 9(8).
013800*
013900*    scratch date used only by za100 - keeps the increment
014000*    routine from having to know which caller's date it is
014100*    working on
014200*
014300 01  ws-scratch-date      pic 9(8).
014400 01  ws-scratch-date-x redefines ws-scratch-date.
014500     03  ws-sd-cc         pic 99.
014600     03  ws-sd-yy         pic 99.
014700     03  ws-sd-mo         pic 99.
014800     03  ws-sd-dy         pic 99.
014900*
015000 01  ws-days-in-month.
015100     03  filler           pic 9(3)    value 031.
015200     03  filler           pic 9(3)    value 028.
015300     03  filler           pic 9(3)    value 031.
015400     03  filler           pic 9(3)    value 030.
015500     03  filler           pic 9(3)    value 031.
015600     03  filler           pic 9(3)    value 030.
015700     03  filler           pic 9(3)    value 031.
015800     03  filler           pic 9(3)    value 031.
015900     03  filler           pic 9(3)    value 030.
016000     03  filler           pic 9(3)    value 031.
016100     03  filler           pic 9(3)    value 030.
016200     03  filler           pic 9(3)    value 031.
016300 01  ws-days-in-month-tab redefines ws-days-in-month.
016400     03  ws-dim           pic 9(3)    occurs 12.
016500*
016600 01  ws-sub-1             pic 9(4)    comp.
016700*
016800 01  ws-day-punches.
016900     03  ws-day-punch-cnt pic 9(2)    comp.
017000     03  ws-day-punch     pic 9(6)    occurs 200 times
017100                    indexed by ws-punch-ix.
017200     03  filler           pic x(4).
017300*
017400 01  ws-emp-rate          pic s9(6)v99.
017500 01  ws-emp-active        pic x.
017600 01  ws-emp-id-hold       pic x(10).
017700 01  ws-emp-name-hold     pic x(30).
017800*
017900 01  ws-total-punches-day pic 9(2)    comp.
018000*
018100*    calling linkage for the break-grouping calculator (at092),
018200*    held here rather than in the linkage section since at050
018300*    is a main program and builds the punch table itself before
018400*    the call, unlike at092's own caller-supplied working set
018500*
018600 copy "wsatlnk.cob".
018700*
018800*    print line, employee detail
018900*
019000 01  ws-detail-line.
019100     03  filler           pic x(1)    value space.
019200     03  dt-date          pic x(10).
019300     03  filler           pic x(2)    value spaces.
019400     03  dt-emp-id        pic x(10).
019500     03  filler           pic x(2)    value spaces.
019600     03  dt-name          pic x(20).
019700     03  filler           pic x(2)    value spaces.
019800     03  dt-check-in      pic x(8).
019900     03  filler           pic x(2)    value spaces.
020000     03  dt-check-out     pic x(8).
020100     03  filler           pic x(2)    value spaces.
020200     03  dt-punches       pic zz9.
020300     03  filler           pic x(2)    value spaces.
020400     03  dt-hours         pic zz9.99.
020500     03  filler           pic x(2)    value spaces.
020600     03  dt-rate          pic zzz9.99.
020700     03  filler           pic x(2)    value spaces.
020800     03  dt-amount        pic zzzz9.99.
020900     03  filler           pic x(2)    value spaces.
021000     03  dt-status        pic x(8).
021100     03  filler           pic x(9)    value spaces.
021200*
021300*    print line, employee summary (control break footer)
021400*
021500 01  ws-summary-line.
021600     03  filler           pic x(4)    value spaces.
021700     03  su-emp-id        pic x(10).
021800     03  filler           pic x(2)    value spaces.
021900     03  su-name          pic x(20).
022000     03  filler           pic x(2)    value spaces.
022100     03  su-rate          pic zzz9.99.
022200     03  filler           pic x(2)    value spaces.
022300     03  su-total-days    pic zz9.
022400     03  filler           pic x(2)    value spaces.
022500     03  su-present       pic zz9.
022600     03  filler           pic x(2)    value spaces.
022700     03  su-absent        pic zz9.
022800     03  filler           pic x(2)    value spaces.
022900     03  su-hours         pic zzzz9.99.
023000     03  filler           pic x(2)    value spaces.
023100     03  su-amount        pic zzzzz9.99.
023200     03  filler           pic x(2)    value spaces.
023300     03  su-pct           pic zz9.9.
023400     03  filler           pic x(2)    value spaces.
023500     03  filler           pic x(1)    value "%".
023600     03  filler           pic x(24)   value spaces.
023700*
023800 01  ws-total-line.
023900     03  filler           pic x(4)    value spaces.
024000     03  filler           pic x(15)
024100                    value "GRAND TOTALS  ".
024200     03  tl-records       pic zzzz9.
024300     03  filler           pic x(2)    value spaces.
024400     03  tl-present       pic zzzz9.
024500     03  filler           pic x(2)    value spaces.
024600     03  tl-absent        pic zzzz9.
024700     03  filler           pic x(2)    value spaces.
024800     03  tl-hours         pic zzzzz9.99.
024900     03  filler           pic x(2)    value spaces.
025000     03  tl-amount        pic zzzzzz9.99.
025100     03  filler           pic x(51)   value spaces.
025200*
025300 01  ws-heading-1.
025400     03  filler           pic x(30)
025500                    value "APPLEWOOD COMPUTERS - PAYROLL".
025600     03  filler           pic x(20)
025700                    value "DAILY ATTENDANCE RPT".
025800     03  filler           pic x(6)
025900                    value "PAGE ".
026000     03  hd-page          pic zz9.
026100     03  filler           pic x(74)   value spaces.
026200*
026300*    at092 shares its linkage with at091 - only the fields this
026400*    program actually uses are set/read
026500*
026600 01  ws-total-amount      pic s9(9)v99.
026700 01  ws-total-hours       pic s9(7)v99.
026800 01  ws-grand-amount      pic s9(9)v99   value zero.
026900 01  ws-grand-hours       pic s9(7)v99   value zero.
027000*
027100 linkage                 section.
027200*
027300 procedure division.
027400*====================
027500*
027600 aa000-main.
027700     perform  za000-initialise   thru  za000-exit.
027800     perform  aa010-process-employees
027900           thru aa010-exit
028000       until eof-emp.
028100     perform  za800-final-totals thru za800-exit.
028200     perform  za900-terminate    thru za900-exit.
028300     stop     run.
028400*
028500 aa000-exit.
028600     exit.
028700*
028800 aa010-process-employees.
028900     if       em-active not = "Y"
029000        go to aa010-read-next
029100     end-if.
029200*
029300     move     em-emp-id        to  ws-emp-id-hold.
029400     move     em-name          to  ws-emp-name-hold.
029500     move     em-per-hour-rate to  ws-emp-rate.
029600     move     zero  to  ws-emp-total-days  ws-emp-present
029700                  ws-emp-absent.
029800     move     zero  to  ws-total-hours  ws-total-amount.
029900*
030000     move     ws-run-from-date  to  ws-work-date.
030100*
030200     perform  aa020-process-one-date
030300           thru aa020-exit
030400       until ws-work-date > ws-run-to-date.
030500*
030600     perform  za700-emp-summary  thru za700-exit.
030700*
030800 aa010-read-next.
030900     read     at-employee-file
031000        at end
031100           set eof-emp to true
031200        not at end
031300           continue
031400     end-read.
031500*
031600 aa010-exit.
031700     exit.
031800*
031900 aa020-process-one-date.
032000     perform  aa030-collect-window-punches
032100           thru aa030-exit.
032200     perform  aa040-cost-the-day thru aa040-exit.
032300     perform  aa050-print-detail thru aa050-exit.
032400*
032500     move     ws-work-date  to  ws-scratch-date.
032600     perform  za100-add-one-day  thru za100-exit.
032700     move     ws-scratch-date  to  ws-work-date.
032800*
032900 aa020-exit.
033000     exit.
033100*
033200*    the work-day window is 06:00:00 on the date up to but not
033300*    including 04:00:00 the next day - punches outside that do
033400*    not count toward this date (Business Rules U5)
033500*
033600 aa030-collect-window-punches.
033700     move     zero  to  ws-day-punch-cnt.
033800     set      ws-punch-ix  to  1.
033900*
034000     move     ws-work-date  to  ws-scratch-date.
034100     perform  za100-add-one-day  thru  za100-exit.
034200     move     ws-scratch-date  to  ws-next-date.
034300*
034400     if       ws-punch-held = "N"
034500        perform  aa032-read-punch  thru  aa032-exit
034600     end-if.
034700*
034800 aa030-loop.
034900     if       eof-pnch
035000        go to aa030-exit
035100     end-if.
035200     if       pl-emp-id not = ws-emp-id-hold
035300        go to aa030-exit
035400     end-if.
035500*
035600*    accept the punch if it is on the work date at or after
035700*    06:00:00, or on the next calendar date before 04:00:00
035800*
035900     if       pl-date = ws-work-date and pl-time not < 060000
036000        or (pl-date = ws-next-date and pl-time < 040000)
036100        if  ws-day-punch-cnt < 200
036200            add 1  to  ws-day-punch-cnt
036300            move pl-time to ws-day-punch (ws-day-punch-cnt)
036400        end-if
036500     end-if.
036600*
036700     if       pl-date > ws-next-date
036800        or (pl-date = ws-next-date and pl-time not < 040000)
036900        go to aa030-exit
037000     end-if.
037100*
037200     perform  aa032-read-punch  thru  aa032-exit.
037300     go       to aa030-loop.
037400*
037500 aa032-read-punch.
037600     move     "N"  to  ws-punch-held.
037700     read     at-punch-file
037800        at end
037900           set eof-pnch to true
038000        not at end
038100           move "Y" to ws-punch-held
038200     end-read.
038300*
038400 aa032-exit.
038500     exit.
038600*
038700 aa030-exit.
038800     exit.
038900*
039000*    hand the day's punches to at092 for costing
039100*
039200 aa040-cost-the-day.
039300     move     spaces        to  at-calc-linkage.
039400     move     ws-day-punch-cnt to lk-punch-count.
039500     move     zero          to  lk-break-mins.
039600     move     ws-emp-rate   to  lk-hourly-rate.
039700*
039800     move     1  to  ws-sub-1.
039900 aa040-copy-loop.
040000     if       ws-sub-1 > ws-day-punch-cnt
040100        go to aa040-copy-exit
040200     end-if.
040300     move     ws-day-punch (ws-sub-1)  to  lk-punch-entry (ws-sub-1).
040400     add      1  to  ws-sub-1.
040500     go       to aa040-copy-loop.
040600 aa040-copy-exit.
040700     continue.
040800*
040900     call     "at092"  using  at-calc-linkage.
041000*
041100     move     ws-day-punch-cnt  to  ws-total-punches-day.
041200*
041300     if       lk-work-hours > zero
041400        move "PRESENT " to  lk-status
041500        add 1  to  ws-emp-present
041600        add 1  to  ws-present-cnt
041700     else
041800        move "ABSENT  " to  lk-status
041900        add 1  to  ws-emp-absent
042000        add 1  to  ws-absent-cnt
042100     end-if.
042200*
042300     add      1              to  ws-emp-total-days.
042400     add      1              to  ws-record-cnt.
042500     add      lk-work-hours   to  ws-total-hours  ws-grand-hours.
042600     add      lk-daily-amount to ws-total-amount  ws-grand-amount.
042700*
042800 aa040-exit.
042900     exit.
043000*
043100 aa050-print-detail.
043200     if       ws-line-cnt > 55
043300        perform za600-heading  thru za600-exit
043400     end-if.
043500*
043600     move     spaces  to  ws-detail-line.
043700     move     ws-work-date       to  dt-date.
043800     move     ws-emp-id-hold     to  dt-emp-id.
043900     move     ws-emp-name-hold (1:20)
044000                           to  dt-name.
044100     if       ws-day-punch-cnt > 0
044200        move ws-day-punch (1) to  dt-check-in
044300     else
044400        move "--------"  to  dt-check-in
044500     end-if.
044600     if       ws-day-punch-cnt > 1
044700        move ws-day-punch (ws-day-punch-cnt)
044800                            to  dt-check-out
044900     else
045000        move "--------"  to  dt-check-out
045100     end-if.
045200     move     ws-total-punches-day  to  dt-punches.
045300     move     lk-work-hours          to  dt-hours.
045400     move     ws-emp-rate            to  dt-rate.
045500     move     lk-daily-amount        to  dt-amount.
045600     move     lk-status              to  dt-status.
045700*
045800     write    at-report-line  from  ws-detail-line.
045900     add      1  to  ws-line-cnt.
046000*
046100 aa050-exit.
046200     exit.
046300*
046400*    per-employee summary, printed as this employee's control
046500*    break footer - attendance % = present / total * 100,
046600*    rounded to 1 decimal
046700*
046800 za700-emp-summary.
046900     move     spaces  to  ws-summary-line.
047000     move     ws-emp-id-hold      to  su-emp-id.
047100     move     ws-emp-name-hold (1:20)
047200                           to  su-name.
047300     move     ws-emp-rate         to  su-rate.
047400     move     ws-emp-total-days   to  su-total-days.
047500     move     ws-emp-present      to  su-present.
047600     move     ws-emp-absent       to  su-absent.
047700     move     ws-total-hours      to  su-hours.
047800     move     ws-total-amount     to  su-amount.
047900*
048000     move     zero  to  su-pct.
048100     if       ws-emp-total-days > zero
048200        compute su-pct rounded =
048300                ws-emp-present / ws-emp-total-days * 100
048400     end-if.
048500*
048600     write    at-report-line  from  ws-summary-line.
048700     write    at-report-line  from  spaces.
048800     add      2  to  ws-line-cnt.
048900*
049000 za700-exit.
049100     exit.
049200*
049300 za800-final-totals.
049400     move     spaces  to  ws-total-line.
049500     move     ws-record-cnt   to  tl-records.
049600     move     ws-present-cnt  to  tl-present.
049700     move     ws-absent-cnt   to  tl-absent.
049800     move     ws-grand-hours  to  tl-hours.
049900     move     ws-grand-amount to  tl-amount.
050000*
050100     write    at-report-line  from  ws-total-line.
050200*
050300 za800-exit.
050400     exit.
050500*
050600 za100-add-one-day.
050700     add      1  to  ws-sd-dy.
050800     move     ws-dim (ws-sd-mo)  to  ws-sub-1.
050900*
051000     divide   ws-sd-yy by 4 giving ws-sub-1
051100                      remainder ws-sub-1.
051200     if       ws-sd-mo = 2 and ws-sd-yy not = zero
051300        and ws-sub-1 = zero
051400        move 29 to ws-sub-1
051500     end-if.
051600     if       ws-sd-mo = 2 and ws-sd-yy = zero
051700        divide ws-sd-cc by 4 giving ws-sub-1
051800                            remainder ws-sub-1
051900        if  ws-sub-1 = zero
052000            move 29 to ws-sub-1
052100        else
052200            move 28 to ws-sub-1
052300        end-if
052400     end-if.
052500     if       ws-sd-mo not = 2
052600        move ws-dim (ws-sd-mo)  to  ws-sub-1
052700     end-if.
052800*
052900     if       ws-sd-dy > ws-sub-1
053000        move 1  to  ws-sd-dy
053100        add  1  to  ws-sd-mo
053200        if  ws-sd-mo > 12
053300            move 1  to  ws-sd-mo
053400            add  1  to  ws-sd-yy
053500            if  ws-sd-yy > 99
053600                move zero to ws-sd-yy
053700                add 1 to ws-sd-cc
053800            end-if
053900        end-if
054000     end-if.
054100*
054200 za100-exit.
054300     exit.
054400*
054500 za600-heading.
054600     add      1  to  ws-page-no.
054700     move     ws-page-no  to  hd-page.
054800     write    at-report-line  from  ws-heading-1  after page.
054900     write    at-report-line  from  spaces.
055000     move     zero  to  ws-line-cnt.
055100*
055200 za600-exit.
055300     exit.
055400*
055500 za000-initialise.
055600     open     input   at-employee-file
055700                 at-punch-file
055800        output  at-report-file.
055900*
056000     accept    ws-run-parms  from  sysin.
056100*
056200     move     zero  to  ws-record-cnt  ws-present-cnt
056300                  ws-absent-cnt.
056400     move     "N"   to  ws-eof-emp  ws-eof-pnch  ws-punch-held.
056500*
056600     read     at-employee-file
056700        at end
056800           set eof-emp to true
056900     end-read.
057000     read     at-punch-file
057100        at end
057200           set eof-pnch to true
057300        not at end
057400           move "Y" to ws-punch-held
057500     end-read.
057600*
057700     perform  za600-heading  thru  za600-exit.
057800*
057900 za000-exit.
058000     exit.
058100*
058200 za900-terminate.
058300     close    at-employee-file  at-punch-file  at-report-file.
058400*
058500 za900-exit.
058600     exit.
058700*
058800 end program at050.
