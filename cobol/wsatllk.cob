000100*******************************************
000200*                                          *
000300*  Common Calling Linkage For The Leave    *
000400*     Balance Calculator Subprogram        *
000500*     (at090)                              *
000600*******************************************
000700*
000800* 04/11/90 vbc - Created.  Caller has already matched the
000900*                approved leave applications to the employee
001000*                and leave type being balanced - at090 only
001100*                does the day-count and balance arithmetic.
001200*
001300 01  At-Leave-Calc-Linkage.
001400*          input - who/what/which year this balance is for
001500     03  Lk-Emp-Id           pic x(10).
001600     03  Lk-Leave-Type       pic x(8).
001700     03  Lk-Balance-Year     pic 9(4).
001800*          input - entitlement and brought-forward days
001900     03  Lk-Entitled         pic 9(3)v9.
002000     03  Lk-Carried-Fwd      pic 9(3)v9.
002100*          input - approved applications for this emp/type,
002200*          already matched by the caller - at090 keeps only
002300*          those whose start date falls in Lk-Balance-Year
002400     03  Lk-App-Count        pic 9(2)   comp.
002500     03  Lk-App-Table.
002600         05  Lk-App-Entry    occurs 30.
002700             07  Lk-App-Start-Date  pic 9(8).
002800             07  Lk-App-End-Date    pic 9(8).
002900*          output - total days for this one application
003000             07  Lk-App-Total-Days  pic 9(3)v9.
003100*          output - recomputed used days and remaining balance
003200     03  Lk-Used             pic 9(3)v9.
003300     03  Lk-Remaining        pic s9(3)v9.
003400     03  filler              pic x(4).
003500*
