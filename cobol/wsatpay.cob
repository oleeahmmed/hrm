000100*******************************************
000200*                                          *
000300*  Record Definition For Payslip Report    *
000400*           Line                           *
000500*     Built fresh each month by py080,     *
000600*     one line per active employee -       *
000700*     not held as a permanent file         *
000800*******************************************
000900*  File size 80 bytes, money fields comp-3 per house habit for
000910*  payslip/deduction amounts (see wspyded/wspyhis on the payroll
000920*  side), padded to 80 by filler.
001000*
001100* 30/09/90 vbc - Created for the Bangladesh payslip layout
001200*                Personnel asked for - basic/house-rent/medical/
001300*                conveyance against absence, tax & PF deductions.
001350* 17/11/94 vbc - Money fields repacked comp-3, were display -
001360*                brought into line with the deduction/history
001370*                copybooks on the main payroll suite.
001400*
001500 01  At-Payslip-Record.
001600     03  Ps-Emp-Id           pic x(10).
001700*          60% of base salary
001800     03  Ps-Basic            pic s9(8)v99  comp-3.
001900*          30% of Ps-Basic
002000     03  Ps-House-Rent       pic s9(8)v99  comp-3.
002100*          10% of Ps-Basic
002200     03  Ps-Medical          pic s9(8)v99  comp-3.
002300*          5% of Ps-Basic
002400     03  Ps-Conveyance       pic s9(8)v99  comp-3.
002500*          sum of the four earnings above
002600     03  Ps-Gross            pic s9(8)v99  comp-3.
002700*          approved + paid overtime amount for the month
002800     03  Ps-Ot-Amount        pic s9(8)v99  comp-3.
002900*          per-day rate x absent days
003000     03  Ps-Absent-Ded       pic s9(8)v99  comp-3.
003100*          5% of gross above 25000, else zero
003200     03  Ps-Tax-Ded          pic s9(8)v99  comp-3.
003300*          provident fund, zero by policy - a hook for later
003400     03  Ps-Pf-Ded           pic s9(8)v99  comp-3.
003500*          sum of the three deductions above
003600     03  Ps-Total-Ded        pic s9(8)v99  comp-3.
003700*          Ps-Gross - Ps-Total-Ded + Ps-Ot-Amount
003800     03  Ps-Net              pic s9(8)v99  comp-3.
003900     03  filler              pic x(4).
004000*
