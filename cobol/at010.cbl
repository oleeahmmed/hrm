000100*****************************************************************
000200*                                                               *
000300*                Attendance Generation Engine                   *
000400*          Turns Raw Clock Punches Into Daily Attendance         *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at010.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  21/06/1983.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Nightly attendance run.  Reads the punch log,
001900*               employee master, shift table, holiday table,
002000*               leave file and roster-day file and writes one
002100*               At-Attendance-Record per employee per date in
002200*               the run range, per the rules set up in the
002300*               Config record (Cf-...).
002400*
002500*    Called modules.    at091 (not called from here - see at050).
002600*    Files used.        wsatpnch, wsatemp, wsatshft, wsathol,
002700*                       wsatlv, wsatrost, wsatcfg, wsatatt.
002800*    Error messages.    AT001 - AT004.
002900*
003000* Changes:
003100* 21/06/1983 vbc     - Created.  First cut, punches straight off  AT010001
003200*                      the card-reader emulator, no roster file
003300*                      yet - Personnel wanted that added later.
003400* 14/02/1985 vbc     - Added Roster-Day override (off-flag forces AT010002
003500*                      weekend), per works council agreement.
003600* 09/11/1985 vbc     - Min-hours-present rule added for the       AT010003
003700*                      warehouse gang, see wsatcfg change log.
003800* 04/03/1986 djp     - Late / early-out minute counters were      AT010004
003900*                      being computed and thrown away - now
004000*                      stored on the attendance record for
004100*                      the statistics report.
004200* 30/03/1989 djp     - Roster table load added ahead of the       AT010005
004300*                      main employee loop.
004400* 22/01/1991 skr     - Em-Shift-Code widened, see wsatemp.        AT010006
004500* 19/07/1993 skr     - Leave table now loaded once and searched   AT010007
004600*                      in core rather than re-read per employee -
004700*                      run time on the 3000-emp site was dire.
004800* 06/06/1998 mjt     - Year 2000 review: all dates on this suite  AT010008
004900*                      are stored ccyymmdd (century included), no
005000*                      windowing needed.  Verified against the
005100*                      test deck.  No code change required.
005200* 12/05/1999 mjt     - Century check re-run after the pilot       AT010009
005300*                      run at the Luton site, all clear.
005400* 11/04/2001 mjt     - Absent-when-either-punch-missing rule      AT010010
005500*                      (Cf-Req-Both-In-Out) added at Payroll's
005600*                      request following the tribunal case.
005650* 09/09/2003 rhg     - Check-in/check-out minutes were being      AT010011
005660*                      taken off by a single divide-by-100 on the
005670*                      full HHMMSS punch, which returns the
005680*                      seconds, not the minutes - every work-hours,
005690*                      late and early-out figure was wrong once a
005700*                      punch's seconds differed from its minutes.
005710*                      Now decomposed via Ws-Time-Value, same as
005720*                      at091/at092's Za100-Minutes.  Found when
005730*                      Personnel queried a run of short pay days
005740*                      after the new clock terminals went in.
005750*
005800*****************************************************************
005900*
006000 environment             division.
006100*================================
006200*
006300 configuration section.
006400 special-names.
006500     class weekday-class is "1" thru "7"
006600     c01 is top-of-form
006700     switch-1 is at-sw1-trace
006800         on status is at-sw1-on
006900         off status is at-sw1-off.
007000*
007100 input-output             section.
007200 file-control.
007300     select at-punch-file    assign to "ATPNCH"
007400         organization is line sequential
007500         file status is ws-pnch-status.
007600     select at-employee-file assign to "ATEMP"
007700         organization is line sequential
007800         file status is ws-emp-status.
007900     select at-shift-file    assign to "ATSHFT"
008000         organization is line sequential
008100         file status is ws-shft-status.
008200     select at-holiday-file  assign to "ATHOL"
008300         organization is line sequential
008400         file status is ws-hol-status.
008500     select at-leave-file    assign to "ATLV"
008600         organization is line sequential
008700         file status is ws-lv-status.
008800     select at-roster-file   assign to "ATROST"
008900         organization is line sequential
009000         file status is ws-rost-status.
009100     select at-config-file   assign to "ATCFG"
009200         organization is line sequential
009300         file status is ws-cfg-status.
009400     select at-attend-file   assign to "ATATT"
009500         organization is line sequential
009600         file status is ws-att-status.
009700*
009800 data                     division.
009900*============================
010000*
010100 file                     section.
010200*
010300 fd  at-punch-file.
010400 copy "wsatpnch.cob".
010500*
010600 fd  at-employee-file.
010700 copy "wsatemp.cob".
010800*
010900 fd  at-shift-file.
011000 copy "wsatshft.cob".
011100*
011200 fd  at-holiday-file.
011300 copy "wsathol.cob".
011400*
011500 fd  at-leave-file.
011600 copy "wsatlv.cob".
011700*
011800 fd  at-roster-file.
011900 copy "wsatrost.cob".
012000*
012100 fd  at-config-file.
012200 copy "wsatcfg.cob".
012300*
012400 fd  at-attend-file.
012500 copy "wsatatt.cob".
012600*
012700 working-storage         section.
012800*------------------------
012900*
013000 77  prog-name           pic x(15)  value "AT010 (1.0.10)".
013100*
013200 01  ws-file-status-block.
013300     03  ws-pnch-status   pic xx.
013400     03  ws-emp-status    pic xx.
013500     03  ws-shft-status   pic xx.
013600     03  ws-hol-status    pic xx.
013700     03  ws-lv-status     pic xx.
013800     03  ws-rost-status   pic xx.
013900     03  ws-cfg-status    pic xx.
014000     03  ws-att-status    pic xx.
014100     03  filler           pic x(4).
014200*
014300 01  ws-switches.
014400     03  ws-eof-emp       pic x       value "N".
014500         88  eof-emp                  value "Y".
014600     03  ws-eof-pnch      pic x       value "N".
014700         88  eof-pnch                 value "Y".
014800     03  ws-punch-held    pic x       value "N".
014900         88  punch-held                value "Y".
015000     03  ws-leave-found   pic x       value "N".
015100         88  leave-covers-date         value "Y".
015200     03  ws-holiday-found pic x       value "N".
015300         88  date-is-holiday           value "Y".
015400     03  ws-roster-found  pic x       value "N".
015500         88  roster-overrides          value "Y".
015600     03  ws-shift-found   pic x       value "N".
015700         88  shift-is-resolved         value "Y".
015800     03  filler           pic x(2).
015900*
016000*    run-time counters, all comp per house convention
016100*
016200 01  ws-counters.
016300     03  ws-generated-cnt pic 9(7)    comp.
016400     03  ws-updated-cnt   pic 9(7)    comp.
016500     03  ws-error-cnt     pic 9(7)    comp.
016600     03  ws-emp-tab-ptr   pic 9(4)    comp.
016700     03  ws-shift-tab-ptr pic 9(4)    comp.
016800     03  ws-hol-tab-ptr   pic 9(4)    comp.
016900     03  ws-lv-tab-ptr    pic 9(4)    comp.
017000     03  ws-rost-tab-ptr  pic 9(4)    comp.
017100     03  ws-sub-1         pic 9(4)    comp.
017200     03  ws-day-punch-cnt pic 9(2)    comp.
017300     03  filler           pic x(2).
017400*
017500*    in-core tables - Shift, Holiday, Leave and Roster are all
017600*    small enough to load whole, per house habit for rate/code
017700*    tables (see wspyparam1 in the accounts suite).
017800*
017900 01  ws-shift-table.
018000     03  ws-shift-max     pic 9(4)    comp   value 200.
018100     03  ws-shift-entry   occurs 200 times
018200                          indexed by ws-shift-ix.
018300         05  ws-sh-code       pic x(8).
018400         05  ws-sh-start      pic 9(4).
018500         05  ws-sh-end        pic 9(4).
018600         05  ws-sh-break      pic 9(3).
018700         05  ws-sh-grace      pic 9(3).
018800         05  ws-sh-night      pic x.
018900     03  filler           pic x(4).
019000 01  ws-shift-count       pic 9(4)    comp   value zero.
019100*
019200 01  ws-holiday-table.
019300     03  ws-hol-entry     occurs 400 times
019400                          indexed by ws-hol-ix.
019500         05  ws-ho-date       pic 9(8).
019600     03  filler           pic x(4).
019700 01  ws-holiday-count     pic 9(4)    comp   value zero.
019800*
019900 01  ws-leave-table.
020000     03  ws-lv-entry      occurs 2000 times
020100                          indexed by ws-lv-ix.
020200         05  ws-lv-emp-id     pic x(10).
020300         05  ws-lv-from       pic 9(8).
020400         05  ws-lv-to         pic 9(8).
020500     03  filler           pic x(4).
020600 01  ws-leave-count       pic 9(4)    comp   value zero.
020700*
020800 01  ws-roster-table.
020900     03  ws-rost-entry    occurs 3000 times
021000                          indexed by ws-rost-ix.
021100         05  ws-rd-emp-id     pic x(10).
021200         05  ws-rd-date       pic 9(8).
021300         05  ws-rd-shift      pic x(8).
021400         05  ws-rd-off        pic x.
021500     03  filler           pic x(4).
021600 01  ws-roster-count      pic 9(4)    comp   value zero.
021700*
021800*    date range for this run, off a parameter card (SYSIN)
021900*
022000 01  ws-run-parms.
022100     03  ws-run-from-date pic 9(8).
022200     03  ws-run-to-date   pic 9(8).
022300     03  filler           pic x(4).
022400 01  ws-run-parms-x redefines ws-run-parms.
022500     03  ws-run-from-x.
022600         05  ws-run-from-cc  pic 99.
022700         05  ws-run-from-yy  pic 99.
022800         05  ws-run-from-mo  pic 99.
022900         05  ws-run-from-dy  pic 99.
023000     03  ws-run-to-x.
023100         05  ws-run-to-cc    pic 99.
023200         05  ws-run-to-yy    pic 99.
023300         05  ws-run-to-mo    pic 99.
023400         05  ws-run-to-dy    pic 99.
023500     03  filler           pic x(4).
023600*
023700*    working date being processed, and its split form used for
023800*    the day-increment routine and weekday lookup
023900*
024000 01  ws-work-date         pic 9(8).
024100 01  ws-work-date-x redefines ws-work-date.
024200     03  ws-wd-cc         pic 99.
024300     03  ws-wd-yy         pic 99.
024400     03  ws-wd-mo         pic 99.
024500     03  ws-wd-dy         pic 99.
024600*
024700 01  ws-days-in-month.
024800     03  filler           pic 9(3)    value 031.
024900     03  filler           pic 9(3)    value 028.
025000     03  filler           pic 9(3)    value 031.
025100     03  filler           pic 9(3)    value 030.
025200     03  filler           pic 9(3)    value 031.
025300     03  filler           pic 9(3)    value 030.
025400     03  filler           pic 9(3)    value 031.
025500     03  filler           pic 9(3)    value 031.
025600     03  filler           pic 9(3)    value 030.
025700     03  filler           pic 9(3)    value 031.
025800     03  filler           pic 9(3)    value 030.
025900     03  filler           pic 9(3)    value 031.
026000 01  ws-days-in-month-tab redefines ws-days-in-month.
026100     03  ws-dim           pic 9(3)    occurs 12.
026200*
026300 01  ws-weekday-no        pic 9       comp.
026400*
026500*    day-of-week work fields for the Zeller's Congruence
026600*    routine at za500 - no intrinsic functions, no library
026700*    CALLs, plain arithmetic per house habit
026800*
026900 01  ws-zeller-fields.
027000     03  ws-zell-mo       pic 9(2)    comp.
027100     03  ws-zell-cc       pic 9(2)    comp.
027200     03  ws-zell-yy       pic 9(2)    comp.
027300     03  ws-zell-k        pic 9(2)    comp.
027400     03  ws-zell-j        pic 9(2)    comp.
027500     03  ws-zell-t1       pic 9(4)    comp.
027600     03  ws-zell-t2       pic 9(4)    comp.
027700     03  ws-zell-h        pic 9(2)    comp.
027800     03  filler           pic x(2).
027900*
028000*    Zeller gives 0=Saturday..6=Friday - this table restates
028100*    that as 1=Sunday..7=Saturday to match Cf-Weekend-Flag
028200*
028300 01  ws-zeller-map-tab.
028400     03  filler           pic 9       value 7.
028500     03  filler           pic 9       value 1.
028600     03  filler           pic 9       value 2.
028700     03  filler           pic 9       value 3.
028800     03  filler           pic 9       value 4.
028900     03  filler           pic 9       value 5.
029000     03  filler           pic 9       value 6.
029100 01  ws-zeller-map redefines ws-zeller-map-tab.
029200     03  ws-zeller-day    pic 9       occurs 7.
029300*
029400*    todays punches for the employee/date in hand
029500*
029600 01  ws-day-punches.
029700     03  ws-day-punch     pic 9(6)    occurs 200 times
029800                          indexed by ws-punch-ix.
029900     03  filler           pic x(4).
030000*
030100 01  ws-work-fields.
030200     03  ws-check-in      pic 9(6).
030300     03  ws-check-out     pic 9(6).
030400     03  ws-check-in-mins pic s9(5)   comp.
030500     03  ws-check-out-mins
030600                          pic s9(5)   comp.
030700     03  ws-span-mins     pic s9(5)   comp.
030800     03  ws-break-mins    pic 9(3).
030900     03  ws-work-hours    pic s9(3)v99.
031000     03  ws-ot-hours      pic s9(3)v99.
031100     03  ws-min-ot-hours  pic s9(3)v99.
031200     03  ws-late-mins     pic s9(5)   comp.
031300     03  ws-early-mins    pic s9(5)   comp.
031400     03  ws-grace-end-mins
031500                          pic s9(5)   comp.
031600     03  ws-early-thresh-mins
031700                          pic s9(5)   comp.
031800     03  ws-shift-start-mins
031900                          pic s9(5)   comp.
032000     03  ws-shift-end-mins
032100                          pic s9(5)   comp.
032200     03  ws-status        pic x(8).
032300     03  ws-this-shift-code
032400                          pic x(8).
032500     03  ws-this-shift-break
032600                          pic 9(3).
032700     03  ws-this-shift-grace
032800                          pic 9(3).
032900     03  ws-this-shift-start
033000                          pic 9(4).
033100     03  ws-this-shift-end
033200                          pic 9(4).
033300     03  ws-rec-found     pic x.
033400         88  attend-rec-found         value "Y".
033500     03  filler           pic x(2).
033600*
033650*    HHMMSS/HHMM decomposition, same shape as at091/at092's
033660*    Za100-Minutes - a straight divide-by-100 remainder only
033670*    gives the right answer for a 4-digit HHMM field (the
033680*    Sh-Start-Time/Sh-End-Time work below), never for a
033690*    6-digit HHMMSS punch
033700 01  ws-time-value        pic 9(6)    comp.
033710 01  ws-time-value-x  redefines ws-time-value.
033720     03  ws-tv-hh         pic 99.
033730     03  ws-tv-mm         pic 99.
033740     03  ws-tv-ss         pic 99.
033750*
033760 01  error-messages.
033800     03  at001            pic x(30)
033900                          value "AT001 Config record missing".
034000     03  at002            pic x(30)
034100                          value "AT002 Bad run date parameters".
034200     03  at003            pic x(38)
034300                          value "AT003 Employee table capacity exceeded".
034400     03  at004            pic x(30)
034500                          value "AT004 Holiday table overflow".
034600     03  filler           pic x(4).
034700*
034800 01  ws-report-line       pic x(80).
034900*
035000 procedure division.
035100*====================
035200*
035300 aa000-main.
035400     perform za000-initialise
035500                 thru za000-exit.
035600     perform aa010-process-employees
035700                 thru aa010-exit
035800             until eof-emp.
035900     perform za900-terminate
036000                 thru za900-exit.
036100     stop run.
036200*
036300 aa000-exit.
036400     exit.
036500*
036600*    process one active employee across the whole run date range
036700*
036800 aa010-process-employees.
036900     if       em-active not = "Y"
037000              go to aa010-read-next
037100     end-if.
037200*
037300     move     ws-run-from-date  to  ws-work-date.
037400*
037500     perform  aa020-process-one-date
037600                 thru aa020-exit
037700             until ws-work-date > ws-run-to-date.
037800*
037900 aa010-read-next.
038000     read     at-employee-file
038100              at end
038200                 set eof-emp to true
038300              not at end
038400                 continue
038500     end-read.
038600*
038700 aa010-exit.
038800     exit.
038900*
039000*    one employee, one calendar date
039100*
039200 aa020-process-one-date.
039300     perform  aa030-collect-punches
039400                 thru aa030-exit.
039500     perform  aa040-resolve-shift
039600                 thru aa040-exit.
039700     perform  aa050-determine-leave
039800                 thru aa050-exit.
039900     perform  aa060-determine-holiday
040000                 thru aa060-exit.
040100     perform  aa070-determine-status
040200                 thru aa070-exit.
040300     perform  aa080-compute-hours
040400                 thru aa080-exit.
040500     perform  aa090-write-attendance
040600                 thru aa090-exit.
040700     perform  za100-add-one-day
040800                 thru za100-exit.
040900*
041000 aa020-exit.
041100     exit.
041200*
041300*    gather the punches for the current employee + date - the
041400*    punch log is sorted emp-id/date/time so this is a classic
041500*    read-ahead match against the outer employee/date loop
041600*
041700 aa030-collect-punches.
041800     move     zero    to  ws-day-punch-cnt.
041900     set      ws-punch-ix  to  1.
042000*
042100     if       ws-punch-held = "N"
042200              perform  aa032-read-punch  thru  aa032-exit
042300     end-if.
042400*
042500 aa030-loop.
042600     if       eof-pnch
042700              go to aa030-exit
042800     end-if.
042900     if       pl-emp-id not = em-emp-id
043000              go to aa030-exit
043100     end-if.
043200     if       pl-date not = ws-work-date
043300              go to aa030-exit
043400     end-if.
043500     if       ws-day-punch-cnt < 200
043600              add 1  to  ws-day-punch-cnt
043700              move pl-time  to  ws-day-punch (ws-day-punch-cnt)
043800     end-if.
043900     perform  aa032-read-punch  thru  aa032-exit.
044000     go       to aa030-loop.
044100*
044200 aa032-read-punch.
044300     move     "N"  to  ws-punch-held.
044400     read     at-punch-file
044500              at end
044600                 set eof-pnch to true
044700              not at end
044800                 move "Y" to ws-punch-held
044900     end-read.
045000*
045100 aa032-exit.
045200     exit.
045300*
045400 aa030-exit.
045500     exit.
045600*
045700*    resolve the shift for this employee + date - default shift
045800*    from the master, overridden by a Roster-Day row if present,
045900*    Rd-Off-Flag forces the weekend branch downstream
046000*
046100 aa040-resolve-shift.
046200     move     "N"           to  ws-shift-found.
046300     move     em-shift-code to  ws-this-shift-code.
046400     move     "N"           to  ws-roster-found.
046500*
046600     search   ws-rost-entry  varying ws-rost-ix
046700              at end
046800                 continue
046900              when ws-rd-emp-id (ws-rost-ix) = em-emp-id
047000                   and ws-rd-date (ws-rost-ix) = ws-work-date
047100                   move "Y" to ws-roster-found
047200                   move ws-rd-shift (ws-rost-ix)
047300                                 to ws-this-shift-code
047400     end-search.
047500*
047600     if       ws-this-shift-code = spaces
047700              go to aa040-exit
047800     end-if.
047900*
048000     search   ws-shift-entry  varying ws-shift-ix
048100              at end
048200                 continue
048300              when ws-sh-code (ws-shift-ix) = ws-this-shift-code
048400                   move "Y"                  to ws-shift-found
048500                   move ws-sh-break (ws-shift-ix)
048600                                              to ws-this-shift-break
048700                   move ws-sh-grace (ws-shift-ix)
048800                                              to ws-this-shift-grace
048900                   move ws-sh-start (ws-shift-ix)
049000                                              to ws-this-shift-start
049100                   move ws-sh-end   (ws-shift-ix)
049200                                              to ws-this-shift-end
049300     end-search.
049400*
049500 aa040-exit.
049600     exit.
049700*
049800*    approved leave covering the date - table was loaded once
049900*    at start of run, see za000-initialise
050000*
050100 aa050-determine-leave.
050200     move     "N"  to  ws-leave-found.
050300     search   ws-lv-entry  varying ws-lv-ix
050400              at end
050500                 continue
050600              when ws-lv-emp-id (ws-lv-ix) = em-emp-id
050700                   and ws-work-date not < ws-lv-from (ws-lv-ix)
050800                   and ws-work-date not > ws-lv-to (ws-lv-ix)
050900                   move "Y" to ws-leave-found
051000     end-search.
051100*
051200 aa050-exit.
051300     exit.
051400*
051500 aa060-determine-holiday.
051600     move     "N"  to  ws-holiday-found.
051700     search   ws-hol-entry  varying ws-hol-ix
051800              at end
051900                 continue
052000              when ws-ho-date (ws-hol-ix) = ws-work-date
052100                   move "Y" to ws-holiday-found
052200     end-search.
052300*
052400 aa060-exit.
052500     exit.
052600*
052700*    status precedence, first match wins - see Business Rules U1
052800*
052900 aa070-determine-status.
053000     perform  za500-day-of-week  thru  za500-exit.
053100*
053200     if       roster-overrides
053300              if  ws-rd-off (ws-rost-ix) = "Y"
053400                  move "WEEKEND " to ws-status
053500                  go to aa070-exit
053600              end-if
053700     end-if.
053800*
053900     if       cf-weekend-flag (ws-weekday-no) = "Y"
054000              move "WEEKEND " to ws-status
054100              go to aa070-exit
054200     end-if.
054300*
054400     if       date-is-holiday
054500              move "HOLIDAY " to ws-status
054600              go to aa070-exit
054700     end-if.
054800*
054900     if       leave-covers-date
055000              move "LEAVE   " to ws-status
055100              go to aa070-exit
055200     end-if.
055300*
055400     if       ws-day-punch-cnt = zero
055500              move "ABSENT  " to ws-status
055600              go to aa070-exit
055700     end-if.
055800*
055900     move     ws-day-punch (1)  to  ws-check-in.
056000     move     zero              to  ws-check-out.
056100     if       ws-day-punch-cnt > 1
056200              move ws-day-punch (ws-day-punch-cnt) to ws-check-out
056300     end-if.
056400*
056500     if       cf-req-both-in-out = "Y"
056600              and (ws-check-in = zero or ws-check-out = zero)
056700              move "ABSENT  " to ws-status
056800              go to aa070-exit
056900     end-if.
057000*
057100*    work hours are needed ahead of the min-hours test, so this
057200*    duplicates the arithmetic in aa080 for that one test - kept
057300*    that way since the min-hours rule decides the status which
057400*    aa080 then needs to already know
057500*
057600     perform  za200-work-hours  thru  za200-exit.
057700*
057800     if       cf-min-hours-rule = "Y"
057900              if  ws-work-hours < cf-min-hours-present
058000                  move "ABSENT  " to ws-status
058100              else
058200                  move "PRESENT " to ws-status
058300              end-if
058400              go to aa070-exit
058500     end-if.
058600*
058700     if       ws-check-in not = zero or ws-check-out not = zero
058800              move "PRESENT " to ws-status
058900     else
059000              move "ABSENT  " to ws-status
059100     end-if.
059200*
059300 aa070-exit.
059400     exit.
059500*
059600*    work hours, overtime hours, late & early-out minutes
059700*
059800 aa080-compute-hours.
059900     perform  za200-work-hours  thru  za200-exit.
060000*
060100     move     zero  to  ws-ot-hours  ws-late-mins  ws-early-mins.
060200*
060300     if       ws-status = "PRESENT " and ws-work-hours > zero
060400              subtract em-expected-hours from ws-work-hours
060500                                        giving ws-ot-hours
060600              if  ws-ot-hours > zero
060700                  divide cf-min-ot-mins by 60
060800                                 giving ws-min-ot-hours
060900                                 rounded
061000                  if  ws-ot-hours < ws-min-ot-hours
061100                      move zero to ws-ot-hours
061200                  end-if
061300              else
061400                  move zero to ws-ot-hours
061500              end-if
061600     end-if.
061700*
061800     perform  za300-late-minutes  thru  za300-exit.
061900     perform  za400-early-minutes thru  za400-exit.
062000*
062100 aa080-exit.
062200     exit.
062300*
062400*    write a new attendance record, or replace an existing one
062500*    for this employee + date (the file is re-run nightly so
062600*    yesterday's record for a corrected punch must be replaced)
062700*
062800 aa090-write-attendance.
062900     move     spaces        to  at-attendance-record.
063000     move     em-emp-id     to  at-emp-id.
063100     move     ws-work-date  to  at-date.
063200     move     ws-this-shift-code
063300                             to  at-shift-code.
063400     move     ws-check-in   to  at-check-in.
063500     move     ws-check-out  to  at-check-out.
063600     move     ws-status     to  at-status.
063700     move     ws-work-hours to  at-work-hours.
063800     move     ws-ot-hours   to  at-ot-hours.
063900     move     ws-late-mins  to  at-late-mins.
064000     move     ws-early-mins to  at-early-out-mins.
064100*
064200*    this run writes a fresh At-Attendance-Record per employee
064300*    per date to a new sequential output file - any record for
064400*    the same key from a prior run is superseded when the file
064500*    is next loaded to the master by the overnight sort/merge,
064600*    so "updated" here just means the key was already present
064700*    on the table built at aa cc below.
064800*
064900     write    at-attendance-record.
065000     if       ws-att-status not = "00"
065100              add 1  to  ws-error-cnt
065200     else
065300              add 1  to  ws-generated-cnt
065400     end-if.
065500*
065600 aa090-exit.
065700     exit.
065800*
065900*    ----------------------------------------------------------
066000*    utility paragraphs
066100*    ----------------------------------------------------------
066200*
066300*    net work hours = max(0, span - break) - business rule U1
066400*
066500 za200-work-hours.
066600     move     zero  to  ws-work-hours  ws-span-mins.
066700     if       ws-check-in = zero or ws-check-out = zero
066800              go to za200-exit
066900     end-if.
067000*
067100     move     ws-check-in  to  ws-time-value.
067150     compute  ws-check-in-mins = (ws-tv-hh * 60) + ws-tv-mm.
067600*
067700     move     ws-check-out  to  ws-time-value.
067750     compute  ws-check-out-mins = (ws-tv-hh * 60) + ws-tv-mm.
068200*
068300     subtract ws-check-in-mins from ws-check-out-mins
068400                              giving ws-span-mins.
068500*
068600     if       cf-use-shift-break = "Y" and ws-shift-found = "Y"
068700              move ws-this-shift-break to ws-break-mins
068800     else
068900              move cf-default-break-mins to ws-break-mins
069000     end-if.
069100*
069200     subtract ws-break-mins from ws-span-mins.
069300     if       ws-span-mins < zero
069400              move zero to ws-span-mins
069500     end-if.
069600*
069700     divide   ws-span-mins by 60 giving ws-work-hours rounded.
069800*
069900 za200-exit.
070000     exit.
070100*
070200*    late minutes - check-in past shift-start + grace, truncated
070300*
070400 za300-late-minutes.
070500     move     zero  to  ws-late-mins.
070600     if       ws-check-in = zero or ws-shift-found not = "Y"
070700              go to za300-exit
070800     end-if.
070900*
071000     divide   ws-this-shift-start by 100 giving ws-sub-1.
071100     compute  ws-shift-start-mins = ws-sub-1 * 60.
071200     divide   ws-this-shift-start by 100 giving ws-sub-1
071300                                          remainder ws-sub-1.
071400     add      ws-sub-1  to  ws-shift-start-mins.
071500     add      ws-this-shift-grace  to  ws-shift-start-mins
071600                              giving ws-grace-end-mins.
071700*
071800     move     ws-check-in  to  ws-time-value.
071850     compute  ws-check-in-mins = (ws-tv-hh * 60) + ws-tv-mm.
072300*
072400     if       ws-check-in-mins > ws-grace-end-mins
072500              subtract ws-grace-end-mins from ws-check-in-mins
072600                                        giving ws-late-mins
072700     end-if.
072800*
072900 za300-exit.
073000     exit.
073100*
073200*    early-out minutes - check-out before shift-end minus the
073300*    early-out threshold, truncated
073400*
073500 za400-early-minutes.
073600     move     zero  to  ws-early-mins.
073700     if       ws-check-out = zero or ws-shift-found not = "Y"
073800              go to za400-exit
073900     end-if.
074000*
074100     divide   ws-this-shift-end by 100 giving ws-sub-1.
074200     compute  ws-shift-end-mins = ws-sub-1 * 60.
074300     divide   ws-this-shift-end by 100 giving ws-sub-1
074400                                        remainder ws-sub-1.
074500     add      ws-sub-1  to  ws-shift-end-mins.
074600     subtract cf-early-out-threshold from ws-shift-end-mins
074700                                    giving ws-early-thresh-mins.
074800*
074900     move     ws-check-out  to  ws-time-value.
074950     compute  ws-check-out-mins = (ws-tv-hh * 60) + ws-tv-mm.
075400*
075500     if       ws-check-out-mins < ws-early-thresh-mins
075600              subtract ws-check-out-mins from ws-early-thresh-mins
075700                                        giving ws-early-mins
075800     end-if.
075900*
076000 za400-exit.
076100     exit.
076200*
076300*    day of week for ws-work-date, by Zeller's Congruence -
076400*    Jan and Feb are treated as months 13 and 14 of the
076500*    previous year, per the classic formulation
076600*
076700 za500-day-of-week.
076800     move     ws-wd-mo  to  ws-zell-mo.
076900     move     ws-wd-cc  to  ws-zell-cc.
077000     move     ws-wd-yy  to  ws-zell-yy.
077100*
077200     if       ws-zell-mo < 3
077300              add 12  to  ws-zell-mo
077400              if  ws-zell-yy = zero
077500                  move 99  to  ws-zell-yy
077600                  subtract 1  from  ws-zell-cc
077700              else
077800                  subtract 1  from  ws-zell-yy
077900              end-if
078000     end-if.
078100*
078200     move     ws-zell-yy  to  ws-zell-k.
078300     move     ws-zell-cc  to  ws-zell-j.
078400*
078500     compute  ws-zell-t1 = 13 * (ws-zell-mo + 1).
078600     divide   ws-zell-t1 by 5 giving ws-zell-t1.
078700*
078800     compute  ws-zell-h = ws-wd-dy + ws-zell-t1 + ws-zell-k.
078900*
079000     divide   ws-zell-k by 4 giving ws-zell-t2.
079100     add      ws-zell-t2  to  ws-zell-h.
079200*
079300     divide   ws-zell-j by 4 giving ws-zell-t2.
079400     add      ws-zell-t2  to  ws-zell-h.
079500*
079600     compute  ws-zell-t2 = 5 * ws-zell-j.
079700     add      ws-zell-t2  to  ws-zell-h.
079800*
079900     divide   ws-zell-h by 7 giving ws-zell-t2
080000                            remainder ws-zell-h.
080100*
080200     move     ws-zeller-day (ws-zell-h + 1)  to  ws-weekday-no.
080300*
080400 za500-exit.
080500     exit.
080600*
080700*    add one calendar day to ws-work-date, allowing for month
080800*    and year end and for leap years - no intrinsic functions
080900*    used, per house habit
081000*
081100 za100-add-one-day.
081200     add      1  to  ws-wd-dy.
081300     move     ws-dim (ws-wd-mo)  to  ws-sub-1.
081400*
081500*    long-hand leap year test, no intrinsic functions
081600*
081700     divide   ws-wd-yy by 4 giving ws-sub-1
081800                            remainder ws-sub-1.
081900     if       ws-wd-mo = 2 and ws-wd-yy not = zero
082000              and ws-sub-1 = zero
082100              move 29 to ws-sub-1
082200     end-if.
082300     if       ws-wd-mo = 2 and ws-wd-yy = zero
082400              divide ws-wd-cc by 4 giving ws-sub-1
082500                                  remainder ws-sub-1
082600              if  ws-sub-1 = zero
082700                  move 29 to ws-sub-1
082800              else
082900                  move 28 to ws-sub-1
083000              end-if
083100     end-if.
083200     if       ws-wd-mo not = 2
083300              move ws-dim (ws-wd-mo)  to  ws-sub-1
083400     end-if.
083500*
083600     if       ws-wd-dy > ws-sub-1
083700              move 1  to  ws-wd-dy
083800              add  1  to  ws-wd-mo
083900              if  ws-wd-mo > 12
084000                  move 1  to  ws-wd-mo
084100                  add  1  to  ws-wd-yy
084200                  if  ws-wd-yy > 99
084300                      move zero to ws-wd-yy
084400                      add 1 to ws-wd-cc
084500                  end-if
084600              end-if
084700     end-if.
084800*
084900 za100-exit.
085000     exit.
085100*
085200*    start of run - open files, read the config record, accept
085300*    the run date parameters and load the in-core tables
085400*
085500 za000-initialise.
085600     open     input   at-config-file
085700                       at-employee-file
085800                       at-shift-file
085900                       at-holiday-file
086000                       at-leave-file
086100                       at-roster-file
086200                       at-punch-file
086300              output  at-attend-file.
086400*
086500     read     at-config-file
086600              at end
086700                 display at001
086800                 stop run
086900     end-read.
087000*
087100     accept    ws-run-parms  from  sysin.
087200*
087300     perform  za010-load-shift    thru  za010-exit.
087400     perform  za020-load-holiday  thru  za020-exit.
087500     perform  za030-load-leave    thru  za030-exit.
087600     perform  za040-load-roster   thru  za040-exit.
087700*
087800     move     zero  to  ws-generated-cnt ws-updated-cnt
087900                        ws-error-cnt.
088000     move     "N"   to  ws-eof-emp  ws-eof-pnch  ws-punch-held.
088100*
088200     read     at-employee-file
088300              at end
088400                 set eof-emp to true
088500     end-read.
088600     read     at-punch-file
088700              at end
088800                 set eof-pnch to true
088900              not at end
089000                 move "Y" to ws-punch-held
089100     end-read.
089200*
089300 za000-exit.
089400     exit.
089500*
089600 za010-load-shift.
089700     move     zero  to  ws-shift-count.
089800     set      ws-shift-ix  to  1.
089900 za010-loop.
090000     read     at-shift-file
090100              at end
090200                 go to za010-exit
090300     end-read.
090400     set      ws-shift-ix  up  by  1.
090500     add      1  to  ws-shift-count.
090600     move     sh-code       to  ws-sh-code   (ws-shift-ix).
090700     move     sh-start-time to  ws-sh-start  (ws-shift-ix).
090800     move     sh-end-time   to  ws-sh-end    (ws-shift-ix).
090900     move     sh-break-mins to  ws-sh-break  (ws-shift-ix).
091000     move     sh-grace-mins to  ws-sh-grace  (ws-shift-ix).
091100     move     sh-night-flag to  ws-sh-night  (ws-shift-ix).
091200     go       to za010-loop.
091300 za010-exit.
091400     exit.
091500*
091600 za020-load-holiday.
091700     move     zero  to  ws-holiday-count.
091800     set      ws-hol-ix  to  1.
091900 za020-loop.
092000     read     at-holiday-file
092100              at end
092200                 go to za020-exit
092300     end-read.
092400     if       ws-holiday-count >= 400
092500              display at004
092600              go to za020-exit
092700     end-if.
092800     set      ws-hol-ix  up  by  1.
092900     add      1  to  ws-holiday-count.
093000     move     ho-date  to  ws-ho-date (ws-hol-ix).
093100     go       to za020-loop.
093200 za020-exit.
093300     exit.
093400*
093500 za030-load-leave.
093600     move     zero  to  ws-leave-count.
093700     set      ws-lv-ix  to  1.
093800 za030-loop.
093900     read     at-leave-file
094000              at end
094100                 go to za030-exit
094200     end-read.
094300     if       lv-status not = "APPROVED  "
094400              go to za030-loop
094500     end-if.
094600     if       ws-leave-count >= 2000
094700              go to za030-exit
094800     end-if.
094900     set      ws-lv-ix  up  by  1.
095000     add      1  to  ws-leave-count.
095100     move     lv-emp-id     to  ws-lv-emp-id (ws-lv-ix).
095200     move     lv-start-date to  ws-lv-from   (ws-lv-ix).
095300     move     lv-end-date   to  ws-lv-to     (ws-lv-ix).
095400     go       to za030-loop.
095500 za030-exit.
095600     exit.
095700*
095800 za040-load-roster.
095900     move     zero  to  ws-roster-count.
096000     set      ws-rost-ix  to  1.
096100 za040-loop.
096200     read     at-roster-file
096300              at end
096400                 go to za040-exit
096500     end-read.
096600     if       ws-roster-count >= 3000
096700              go to za040-exit
096800     end-if.
096900     set      ws-rost-ix  up  by  1.
097000     add      1  to  ws-roster-count.
097100     move     rd-emp-id     to  ws-rd-emp-id (ws-rost-ix).
097200     move     rd-date       to  ws-rd-date   (ws-rost-ix).
097300     move     rd-shift-code to  ws-rd-shift  (ws-rost-ix).
097400     move     rd-off-flag   to  ws-rd-off    (ws-rost-ix).
097500     go       to za040-loop.
097600 za040-exit.
097700     exit.
097800*
097900*    end of run - close down and report the tallies Personnel
098000*    always ask for on the operator's run sheet
098100*
098200 za900-terminate.
098300     move     spaces  to  ws-report-line.
098400     string   "AT010 GENERATED="  ws-generated-cnt
098500              " UPDATED="         ws-updated-cnt
098600              " ERRORS="          ws-error-cnt
098700                 delimited by size into ws-report-line
098800     end-string.
098900     display  ws-report-line.
099000*
099100     move     spaces  to  ws-report-line.
099200     string   "AT010 RUN DATES "  ws-run-from-date
099300              " TO "              ws-run-to-date
099400                 delimited by size into ws-report-line
099500     end-string.
099600     display  ws-report-line.
099700*
099800     close    at-config-file  at-employee-file  at-shift-file
099900              at-holiday-file at-leave-file      at-roster-file
100000              at-punch-file   at-attend-file.
100100*
100200 za900-exit.
100300     exit.
100400*
100500 end program at010.
