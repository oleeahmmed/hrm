000100*****************************************************************
000200*                                                               *
000300*              Punch-Pair Work-Hours Calculator                 *
000400*         Subprogram - Called From The Daily Report (at050)      *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at091.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  18/10/1984.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Takes a sorted list of a day's clock punches and
001900*               pairs them off 1-2, 3-4 and so on to get a work
002000*               hours figure - the "punch pair" method.  A
002100*               trailing odd punch draws a 30 minute penalty.
002200*               Called by at050, the daily report, once per
002300*               employee per date.  Shares its calling linkage
002400*               with at092 so the report can be switched between
002500*               the two costing methods without a re-write.
002600*
002700*    Linkage.           At-Calc-Linkage, see wsatlnk.
002800*
002900* Changes:
003000* 18/10/1984 vbc     - Created.                                   AT091001
003100* 02/04/1987 vbc     - Break-period reporting added, the report   AT091002
003200*                      writer wanted the gaps between pairs for
003300*                      the punch detail line.
003400* 25/11/1991 skr     - Unpaired-punch penalty confirmed at 30     AT091003
003500*                      minutes per Personnel circular 91/47.
003600* 07/06/1998 mjt     - Year 2000 review: punch times held as      AT091004
003700*                      hhmmss only, no date content, nothing to
003800*                      change here.
003900* 14/01/2002 rhg     - Unpaired-punch penalty now only applied on AT091005
004000*                      weekdays - weekend unpaired punches were
004100*                      being penalised and Personnel didn't want
004200*                      that.
004300*
004400*****************************************************************
004500*
004600 environment             division.
004700*================================
004800*
004900 configuration section.
005000 special-names.
005100     class weekday-class is "1" thru "7"
005200     c01 is top-of-form
005300     switch-1 is at-sw1-trace
005400   on status is at-sw1-on
005500   off status is at-sw1-off.
005600*
005700 data                     division.
005800*============================
005900*
006000 working-storage         section.
006100*------------------------
006200*
006300 77  prog-name           pic x(15)  value "AT091 (1.0.03)".
006400*
006500 01  ws-work-fields.
006600     03  ws-sub-1         pic 9(2)    comp.
006700     03  ws-sub-2         pic 9(2)    comp.
006800     03  ws-pair-start    pic 9(6)    comp.
006900     03  ws-pair-end      pic 9(6)    comp.
007000     03  ws-start-mins    pic s9(5)   comp.
007100     03  ws-end-mins      pic s9(5)   comp.
007200     03  ws-pair-mins     pic s9(5)   comp.
007300     03  ws-paired-mins   pic s9(5)   comp.
007400     03  ws-penalty-mins  pic s9(5)   comp.
007500     03  ws-net-mins      pic s9(5)   comp.
007600     03  filler           pic x(2).
007700*
007800*    time-to-minutes work area - the punch entry viewed as
007900*    hh/mm/ss digits, and as a straight binary count
008000*
008100 01  ws-time-value        pic 9(6)    comp.
008200 01  ws-time-value-x  redefines ws-time-value.
008300     03  ws-tv-hh         pic 99.
008400     03  ws-tv-mm         pic 99.
008500     03  ws-tv-ss         pic 99.
008600*
008700*    Lk-Break-Periods viewed here as a flat comp table so the
008800*    gap between pairs can be built by subscript rather than
008900*    by re-addressing the group item each time
009000*
009100 01  ws-break-scratch     pic s9(5)   comp   occurs 10.
009200 01  ws-break-scratch-x redefines ws-break-scratch.
009300     03  ws-break-scratch-pair  occurs 5.
009400   05  ws-bsp-start        pic s9(5)   comp.
009500   05  ws-bsp-end          pic s9(5)   comp.
009600*
009700*    pair-start/pair-end also carried as one packed comp field
009800*    for the trace display switch, ws-sw1
009900*
010000 01  ws-pair-fields.
010100     03  ws-pair-start-2  pic 9(6)    comp.
010200     03  ws-pair-end-2    pic 9(6)    comp.
010300     03  filler           pic 9(4)    comp.
010400 01  ws-pair-fields-x redefines ws-pair-fields.
010500     03  ws-pair-trace    pic 9(12)   comp.
010600     03  filler           pic 9(4)    comp.
010700*
010800 01  ws-sort-flag         pic x       value "N".
010900     88  ws-sort-done                 value "Y".
011000*
011100 linkage                 section.
011200*---------------------------
011300*
011400 copy "wsatlnk.cob".
011500*
011600 procedure division  using  at-calc-linkage.
011700*========================================
011800*
011900 aa000-main.
012000     perform  aa010-sort-punches   thru  aa010-exit.
012100     perform  aa020-pair-punches   thru  aa020-exit.
012200     perform  aa030-derive-hours   thru  aa030-exit.
012300     goback.
012400*
012500 aa000-exit.
012600     exit.
012700*
012800*    ascending bubble sort of the punch table, the shop's
012900*    standard small-table sort (see wshedit in the accounts
013000*    suite) - Lk-Punch-Count is never more than 20 so this is
013100*    plenty fast enough
013200*
013300 aa010-sort-punches.
013400     if       lk-punch-count < 2
013500        go to aa010-exit
013600     end-if.
013700*
013800     move     "N"  to  ws-sort-flag.
013900 aa010-pass.
014000     move     "Y"    to  ws-sort-flag.
014100     move     1      to  ws-sub-1.
014200     perform  aa012-compare-swap  thru  aa012-exit
014300       until ws-sub-1 = lk-punch-count.
014400     if       ws-sort-flag = "N"
014500        go to aa010-pass
014600     end-if.
014700     go       to aa010-exit.
014800*
014900*    one adjacent compare/swap step of the bubble pass, driven
015000*    by ws-sub-1 - a paragraph rather than an inline loop, per
015100*    house habit
015200*
015300 aa012-compare-swap.
015400     if       lk-punch-entry (ws-sub-1) >
015500        lk-punch-entry (ws-sub-1 + 1)
015600        move lk-punch-entry (ws-sub-1)      to ws-time-value
015700        move lk-punch-entry (ws-sub-1 + 1)
015800                            to lk-punch-entry (ws-sub-1)
015900        move ws-time-value
016000                     to lk-punch-entry (ws-sub-1 + 1)
016100        move "N"     to ws-sort-flag
016200     end-if.
016300     add      1  to  ws-sub-1.
016400*
016500 aa012-exit.
016600     exit.
016700*
016800 aa010-exit.
016900     exit.
017000*
017100*    pair 1-2, 3-4, ... - a trailing odd punch is unpaired and
017200*    draws the 30 minute penalty at aa030
017300*
017400 aa020-pair-punches.
017500     move     zero  to  lk-total-punches  lk-paired-punches
017600                  lk-unpaired-punches
017700                  lk-break-period-count
017800                  ws-paired-mins.
017900*
018000     if       lk-punch-count = zero
018100        go to aa020-exit
018200     end-if.
018300*
018400     move     lk-punch-count      to  lk-total-punches.
018500     move     lk-punch-entry (1)  to  lk-first-punch.
018600     move     lk-punch-entry (lk-punch-count)
018700                            to  lk-last-punch.
018800*
018900     move     1  to  ws-sub-1.
019000 aa020-loop.
019100     if       ws-sub-1 > lk-punch-count
019200        go to aa020-exit
019300     end-if.
019400*
019500     if       ws-sub-1 = lk-punch-count
019600        add 1  to  lk-unpaired-punches
019700        go to aa020-exit
019800     end-if.
019900*
020000     move     lk-punch-entry (ws-sub-1)      to  ws-pair-start.
020100     move     lk-punch-entry (ws-sub-1 + 1)   to  ws-pair-end.
020200     perform  za100-minutes  thru  za100-exit.
020300     add      2  to  lk-paired-punches.
020400*
020500     if       lk-break-period-count < 10 and ws-sub-1 > 1
020600        add  1  to  lk-break-period-count
020700        move lk-punch-entry (ws-sub-1 - 1)
020800                    to  lk-bp-start (lk-break-period-count)
020900        move ws-pair-start
021000                    to  lk-bp-end   (lk-break-period-count)
021100     end-if.
021200*
021300     add      2  to  ws-sub-1.
021400     go       to aa020-loop.
021500*
021600 aa020-exit.
021700     exit.
021800*
021900*    work hours = max(0, paired minutes - break param - penalty)
022000*    penalty = 30 minutes per unpaired punch
022100*
022200 aa030-derive-hours.
022300     compute  ws-penalty-mins = lk-unpaired-punches * 30.
022400*
022500     compute  ws-net-mins = ws-paired-mins
022600                     - lk-break-mins
022700                     - ws-penalty-mins.
022800     if       ws-net-mins < zero
022900        move zero  to  ws-net-mins
023000     end-if.
023100*
023200     move     ws-net-mins  to  lk-work-minutes.
023300     divide   ws-net-mins by 60 giving lk-work-hours rounded.
023400*
023500     if       lk-work-hours > zero
023600        move "PRESENT " to  lk-status
023700     else
023800        move "ABSENT  " to  lk-status
023900     end-if.
024000*
024100     if       lk-hourly-rate > zero
024200        compute lk-daily-amount rounded =
024300                lk-work-hours * lk-hourly-rate
024400     else
024500        move zero  to  lk-daily-amount
024600     end-if.
024700*
024800 aa030-exit.
024900     exit.
025000*
025100*    span, in minutes, between ws-pair-start and ws-pair-end -
025200*    accumulates into ws-paired-mins as it goes
025300*
025400 za100-minutes.
025500     move     ws-pair-start  to  ws-time-value.
025600     compute  ws-start-mins = (ws-tv-hh * 60) + ws-tv-mm.
025700*
025800     move     ws-pair-end    to  ws-time-value.
025900     compute  ws-end-mins = (ws-tv-hh * 60) + ws-tv-mm.
026000*
026100     compute  ws-pair-mins = ws-end-mins - ws-start-mins.
026200     if       ws-pair-mins < zero
026300        move zero  to  ws-pair-mins
026400     end-if.
026500*
026600     add      ws-pair-mins  to  ws-paired-mins.
026700*
026800 za100-exit.
026900     exit.
027000*
027100 end program at091.
