000100*****************************************************************
000200*                                                               *
000300*               Attendance Statistics Report                    *
000400*         One Summary Block Over The Attendance File            *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at060.
001200 author.        D J PARR.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  14/05/1988.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Single-pass statistics run over the attendance
001900*               file, with optional filters (date range,
002000*               employee, department, shift, status) taken off
002100*               a parameter card.  Produces one summary block -
002200*               no detail lines.  Requested by Personnel to
002300*               replace the manual tally sheet they were keeping
002400*               for the monthly board pack.
002500*
002600*    Files used.        wsatatt, print file ATRPT2.
002700*
002800* Changes:
002900* 14/05/1988 djp     - Created.                                   AT060001
003000* 21/02/1990 djp     - Department and shift filters added, date   AT060002
003100*                      range and employee filter were already
003200*                      there from the first cut.
003300* 06/11/1994 skr     - Average work hours now over PRESENT        AT060003
003400*                      records only, was over all records and
003500*                      Personnel said that understated the
003600*                      figure they wanted.
003700* 10/06/1998 mjt     - Year 2000 review: date filters compared    AT060004
003800*                      as ccyymmdd throughout, no change needed.
003900* 14/03/2002 rhg     - Fl-Dept-Code filter actually wired up -    AT060005
004000*                      it has taken a parameter card value since
004100*                      AT060002 in 1990 but Aa020-Apply-Filters
004200*                      never tested it, so every department card
004300*                      Personnel sent through was silently
004400*                      ignored.  Employee master now loaded to
004500*                      table so a department can be resolved for
004600*                      each attendance record before filtering.
004700*
004800*****************************************************************
004900*
005000 environment             division.
005100*================================
005200*
005300 configuration section.
005400 special-names.
005500     class weekday-class is "1" thru "7"
005600     c01 is top-of-form
005700     switch-1 is at-sw1-trace
005800         on status is at-sw1-on
005900         off status is at-sw1-off.
006000*
006100 input-output             section.
006200 file-control.
006300     select at-attend-file   assign to "ATATT"
006400         organization is line sequential
006500         file status is ws-att-status.
006600     select at-employee-file assign to "ATEMP"
006700         organization is line sequential
006800         file status is ws-emp-status.
006900     select at-report-file   assign to "ATRPT2"
007000         organization is line sequential
007100         file status is ws-rpt-status.
007200*
007300 data                     division.
007400*============================
007500*
007600 file                     section.
007700*
007800 fd  at-attend-file.
007900 copy "wsatatt.cob".
008000*
008100 fd  at-employee-file.
008200 copy "wsatemp.cob".
008300*
008400 fd  at-report-file.
008500 01  at-report-line       pic x(132).
008600*
008700 working-storage         section.
008800*------------------------
008900*
009000 77  prog-name           pic x(15)  value "AT060 (1.0.03)".
009100*
009200 01  ws-file-status-block.
009300     03  ws-att-status    pic xx.
009400     03  ws-emp-status    pic xx.
009500     03  ws-rpt-status    pic xx.
009600     03  filler           pic x(2).
009700*
009800 01  ws-switches.
009900     03  ws-eof-att       pic x       value "N".
010000         88  eof-att                  value "Y".
010100     03  ws-emp-found     pic x       value "N".
010200         88  emp-was-found            value "Y".
010300     03  filler           pic x(2).
010400*
010500*    employee master loaded whole so a department can be
010600*    resolved for each attendance record - AT060005
010700*
010800 01  ws-employee-table.
010900     03  ws-emp-entry     occurs 5000 times
011000                          indexed by ws-emp-ix.
011100         05  ws-em-emp-id     pic x(10).
011200         05  ws-em-dept-code  pic x(8).
011300     03  filler           pic x(4).
011400 01  ws-employee-count    pic 9(4)    comp   value zero.
011500 01  ws-att-dept-code     pic x(8).
011600*
011700*    filter parameters, off a parameter card - spaces/zeros
011800*    mean "no filter" on that field
011900*
012000 01  ws-filter-parms.
012100     03  fl-from-date     pic 9(8).
012200     03  fl-to-date       pic 9(8).
012300     03  fl-emp-id        pic x(10).
012400     03  fl-dept-code     pic x(8).
012500     03  fl-shift-code    pic x(8).
012600     03  fl-status        pic x(8).
012700*          pads Ws-Filter-Parms to an even 5 x 10-byte slots so
012800*          the redefine below lines up
012900     03  filler           pic x(10).
013000 01  ws-filter-parms-x redefines ws-filter-parms.
013100     03  fl-parms-tab     pic x(10)   occurs 5.
013200*
013300*    the statistics block - all counters comp per house habit,
013400*    hours held as signed packed-look fields to match the
013500*    attendance record picture
013600*
013700 01  ws-stats.
013800     03  st-record-cnt    pic 9(7)    comp.
013900     03  st-present-cnt   pic 9(7)    comp.
014000     03  st-absent-cnt    pic 9(7)    comp.
014100     03  st-halfday-cnt   pic 9(7)    comp.
014200     03  st-leave-cnt     pic 9(7)    comp.
014300     03  st-holiday-cnt   pic 9(7)    comp.
014400     03  st-weekend-cnt   pic 9(7)    comp.
014500     03  st-late-cnt      pic 9(7)    comp.
014600     03  st-early-cnt     pic 9(7)    comp.
014700     03  st-working-days  pic 9(7)    comp.
014800     03  filler           pic 9(7)    comp.
014900 01  ws-stats-x redefines ws-stats.
015000     03  st-count-tab     pic 9(7)    comp   occurs 11.
015100*
015200 01  ws-hour-totals.
015300     03  st-work-hours    pic s9(9)v99.
015400     03  st-ot-hours      pic s9(9)v99.
015500     03  st-avg-hours     pic s9(7)v99.
015600     03  st-attend-rate   pic s9(5)v99.
015700     03  filler           pic x(4).
015800 01  ws-hour-totals-x redefines ws-hour-totals.
015900     03  st-hour-tab      pic s9(9)v99   occurs 2.
016000     03  filler           pic s9(7)v99.
016100     03  filler           pic s9(5)v99.
016200     03  filler           pic x(4).
016300*
016400 01  ws-sub-1             pic 9(4)    comp.
016500*
016600*    print lines
016700*
016800 01  ws-heading-1.
016900     03  filler           pic x(30)
017000                          value "APPLEWOOD COMPUTERS - PAYROLL".
017100     03  filler           pic x(30)
017200                          value "ATTENDANCE STATISTICS REPORT ".
017300     03  filler           pic x(72)   value spaces.
017400*
017500 01  ws-stat-line.
017600     03  filler           pic x(4)    value spaces.
017700     03  sl-label         pic x(30).
017800     03  sl-value         pic zzzzzz9.
017900     03  filler           pic x(91)   value spaces.
018000*
018100 01  ws-stat-line-2.
018200     03  filler           pic x(4)    value spaces.
018300     03  s2-label         pic x(30).
018400     03  s2-value         pic zzzzz9.99.
018500     03  filler           pic x(91)   value spaces.
018600*
018700 01  ws-stat-line-3.
018800     03  filler           pic x(4)    value spaces.
018900     03  s3-label         pic x(30).
019000     03  s3-value         pic zz9.99.
019100     03  filler           pic x(1)    value "%".
019200     03  filler           pic x(93)   value spaces.
019300*
019400 procedure division.
019500*====================
019600*
019700 aa000-main.
019800     perform  za000-initialise   thru  za000-exit.
019900     perform  aa010-process-attendance
020000                 thru aa010-exit
020100             until eof-att.
020200     perform  za700-print-block  thru za700-exit.
020300     perform  za900-terminate    thru za900-exit.
020400     stop     run.
020500*
020600 aa000-exit.
020700     exit.
020800*
020900 aa010-process-attendance.
021000     perform  aa020-apply-filters thru aa020-exit.
021100     if       ws-sub-1 = 1
021200              perform aa030-tally thru aa030-exit
021300     end-if.
021400*
021500     read     at-attend-file
021600              at end
021700                 set eof-att to true
021800     end-read.
021900*
022000 aa010-exit.
022100     exit.
022200*
022300*    ws-sub-1 doubles here as the "record passes filter" flag -
022400*    1 = keep, 0 = reject - spaces/zeros in the filter parm
022500*    mean that field is not filtered
022600*
022700 aa020-apply-filters.
022800     move     1  to  ws-sub-1.
022900*
023000     if       fl-from-date not = zero and at-date < fl-from-date
023100              move zero to ws-sub-1
023200     end-if.
023300     if       fl-to-date not = zero and at-date > fl-to-date
023400              move zero to ws-sub-1
023500     end-if.
023600     if       fl-emp-id not = spaces and at-emp-id not = fl-emp-id
023700              move zero to ws-sub-1
023800     end-if.
023900     if       fl-dept-code not = spaces
024000              perform aa025-find-department thru aa025-exit
024100              if fl-dept-code not = ws-att-dept-code
024200                 move zero to ws-sub-1
024300              end-if
024400     end-if.
024500     if       fl-shift-code not = spaces
024600              and at-shift-code not = fl-shift-code
024700              move zero to ws-sub-1
024800     end-if.
024900     if       fl-status not = spaces and at-status not = fl-status
025000              move zero to ws-sub-1
025100     end-if.
025200*
025300 aa020-exit.
025400     exit.
025500*
025600*    resolves At-Emp-Id's department off the in-core employee
025700*    table - spaces if the employee is not on the master
025800*
025900 aa025-find-department.
026000     move     spaces  to  ws-att-dept-code.
026100     move     "N"     to  ws-emp-found.
026200     search   ws-emp-entry  varying ws-emp-ix
026300              at end
026400                 continue
026500              when ws-em-emp-id (ws-emp-ix) = at-emp-id
026600                   move "Y" to ws-emp-found
026700                   move ws-em-dept-code (ws-emp-ix)
026800                                     to  ws-att-dept-code
026900     end-search.
027000*
027100 aa025-exit.
027200     exit.
027300*
027400 aa030-tally.
027500     add      1  to  st-record-cnt.
027600*
027700     evaluate true
027800         when at-present   add 1 to st-present-cnt
027900         when at-absent    add 1 to st-absent-cnt
028000         when at-halfday   add 1 to st-halfday-cnt
028100         when at-on-leave  add 1 to st-leave-cnt
028200         when at-on-holiday
028300                           add 1 to st-holiday-cnt
028400         when at-weekend   add 1 to st-weekend-cnt
028500     end-evaluate.
028600*
028700     if       at-status not = "HOLIDAY " and at-status not = "WEEKEND "
028800              add 1  to  st-working-days
028900     end-if.
029000*
029100     add      at-work-hours  to  st-work-hours.
029200     add      at-ot-hours    to  st-ot-hours.
029300*
029400     if       at-late-mins > zero
029500              add 1  to  st-late-cnt
029600     end-if.
029700     if       at-early-out-mins > zero
029800              add 1  to  st-early-cnt
029900     end-if.
030000*
030100 aa030-exit.
030200     exit.
030300*
030400*    average work hours over PRESENT records only, and the
030500*    attendance rate = present / working days x 100
030600*
030700 za700-print-block.
030800     move     zero  to  st-avg-hours  st-attend-rate.
030900*
031000     if       st-present-cnt > zero
031100              compute st-avg-hours rounded =
031200                      st-work-hours / st-present-cnt
031300     end-if.
031400*
031500     if       st-working-days > zero
031600              compute st-attend-rate rounded =
031700                      st-present-cnt / st-working-days * 100
031800     end-if.
031900*
032000     write    at-report-line  from  ws-heading-1  after page.
032100     write    at-report-line  from  spaces.
032200*
032300     move     spaces  to  ws-stat-line.
032400     move     "TOTAL RECORDS"      to  sl-label.
032500     move     st-record-cnt        to  sl-value.
032600     write    at-report-line  from  ws-stat-line.
032700*
032800     move     "PRESENT DAYS"       to  sl-label.
032900     move     st-present-cnt       to  sl-value.
033000     write    at-report-line  from  ws-stat-line.
033100*
033200     move     "ABSENT DAYS"        to  sl-label.
033300     move     st-absent-cnt        to  sl-value.
033400     write    at-report-line  from  ws-stat-line.
033500*
033600     move     "HALF DAYS"          to  sl-label.
033700     move     st-halfday-cnt       to  sl-value.
033800     write    at-report-line  from  ws-stat-line.
033900*
034000     move     "LEAVE DAYS"         to  sl-label.
034100     move     st-leave-cnt         to  sl-value.
034200     write    at-report-line  from  ws-stat-line.
034300*
034400     move     "HOLIDAY DAYS"       to  sl-label.
034500     move     st-holiday-cnt       to  sl-value.
034600     write    at-report-line  from  ws-stat-line.
034700*
034800     move     "WEEKEND DAYS"       to  sl-label.
034900     move     st-weekend-cnt       to  sl-value.
035000     write    at-report-line  from  ws-stat-line.
035100*
035200     move     spaces  to  ws-stat-line-2.
035300     move     "TOTAL WORK HOURS"   to  s2-label.
035400     move     st-work-hours        to  s2-value.
035500     write    at-report-line  from  ws-stat-line-2.
035600*
035700     move     "TOTAL OT HOURS"     to  s2-label.
035800     move     st-ot-hours          to  s2-value.
035900     write    at-report-line  from  ws-stat-line-2.
036000*
036100     move     "AVERAGE WORK HOURS (PRESENT)"
036200                                    to  s2-label.
036300     move     st-avg-hours         to  s2-value.
036400     write    at-report-line  from  ws-stat-line-2.
036500*
036600     move     spaces  to  ws-stat-line.
036700     move     "LATE COUNT"         to  sl-label.
036800     move     st-late-cnt          to  sl-value.
036900     write    at-report-line  from  ws-stat-line.
037000*
037100     move     "EARLY-OUT COUNT"    to  sl-label.
037200     move     st-early-cnt         to  sl-value.
037300     write    at-report-line  from  ws-stat-line.
037400*
037500     move     spaces  to  ws-stat-line-3.
037600     move     "ATTENDANCE RATE"    to  s3-label.
037700     move     st-attend-rate       to  s3-value.
037800     write    at-report-line  from  ws-stat-line-3.
037900*
038000 za700-exit.
038100     exit.
038200*
038300 za000-initialise.
038400     open     input   at-attend-file
038500              input   at-employee-file
038600              output  at-report-file.
038700*
038800     accept    ws-filter-parms  from  sysin.
038900*
039000     move     zero  to  ws-stats.
039100     move     zero  to  st-work-hours  st-ot-hours.
039200     move     "N"   to  ws-eof-att.
039300*
039400     move     zero  to  ws-employee-count.
039500     set      ws-emp-ix  to  1.
039600     perform  za010-load-employees  thru  za010-exit.
039700*
039800     read     at-attend-file
039900              at end
040000                 set eof-att to true
040100     end-read.
040200*
040300 za000-exit.
040400     exit.
040500*
040600*    employee master loaded whole so a department can be
040700*    resolved for each attendance record - AT060005
040800*
040900 za010-load-employees.
041000     read     at-employee-file
041100              at end
041200                 go to za010-exit
041300     end-read.
041400     add      1  to  ws-employee-count.
041500     move     em-emp-id     to  ws-em-emp-id    (ws-emp-ix).
041600     move     em-dept-code  to  ws-em-dept-code  (ws-emp-ix).
041700     set      ws-emp-ix  up  by  1.
041800     go       to za010-load-employees.
041900*
042000 za010-exit.
042100     exit.
042200*
042300 za900-terminate.
042400     close    at-attend-file  at-employee-file  at-report-file.
042500*
042600 za900-exit.
042700     exit.
042800*
042900 end program at060.
