000100*******************************************
000200*                                          *
000300*  Record Definition For Overtime File     *
000400*     One record per employee per date     *
000500*     with qualifying overtime             *
000600*     Uses Ot-Emp-Id + Ot-Date as key,     *
000700*     output of the OT rating engine       *
000800*******************************************
000900*  File size 55 bytes padded to 56 by filler, house habit.
000950*  Ot-Hourly-Rate/Ot-Amount comp-3 per the deduction/history
000960*  copybooks on the main payroll suite.
001000*
001100* 21/06/83 vbc - Created.
001200* 12/05/90 vbc - Ot-Status added, Payroll now approve OT before
001300*                py080 will pick it up for the month's payslip.
001350* 17/11/94 vbc - Ot-Hourly-Rate and Ot-Amount repacked comp-3,
001360*                were display - see At-Payslip-Record, same day.
001400*
001500 01  At-Overtime-Record.
001600     03  Ot-Emp-Id           pic x(10).
001700     03  Ot-Date             pic 9(8).
001800     03  Ot-Hours            pic s9(3)v99.
001900     03  Ot-Type             pic x(8).
002000     88  Ot-Regular          value "REGULAR ".
002100     88  Ot-Night            value "NIGHT   ".
002200     88  Ot-Weekend          value "WEEKEND ".
002300     88  Ot-Holiday          value "HOLIDAY ".
002400*          hourly rate used to price this overtime
002500     03  Ot-Hourly-Rate      pic s9(6)v99  comp-3.
002600*          1.50, 1.75 or 2.00 per the OT type
002700     03  Ot-Multiplier       pic 9v99.
002800*          Ot-Hours x Ot-Hourly-Rate x Ot-Multiplier
002900     03  Ot-Amount           pic s9(8)v99  comp-3.
003000     03  Ot-Status           pic x(10).
003100     88  Ot-Pending          value "PENDING   ".
003200     88  Ot-Approved         value "APPROVED  ".
003300     88  Ot-Paid             value "PAID      ".
003400     03  filler              pic x.
003500*
