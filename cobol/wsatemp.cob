000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*           Master File                    *
000500*     Uses Em-Emp-Id as key, ascending     *
000600*******************************************
000700*  File size 92 bytes.
000800*
000900* 03/05/79 vbc - Created.
001000* 19/02/81 vbc - Em-Ot-Rate added, was defaulted from salary only.
001100* 07/08/84 vbc - Em-Expected-Hours added for the OT engine.
001200* 22/01/91 vbc - Em-Shift-Code widened 6 -> 8 to match Shift file.
001300*
001400 01  At-Employee-Record.
001500*          employee id, key field
001600     03  Em-Emp-Id           pic x(10).
001700     03  Em-Name             pic x(30).
001800     03  Em-Dept-Code        pic x(8).
001900*          default shift code, spaces = none allocated
002000     03  Em-Shift-Code       pic x(8).
002100*          Y = active, N = left / suspended
002200     03  Em-Active           pic x.
002300*          monthly gross base salary, used to derive the payslip
002400     03  Em-Base-Salary      pic s9(8)v99.
002500*          hourly pay rate, zero means derive from base salary
002600     03  Em-Per-Hour-Rate    pic s9(6)v99.
002700*          employee specific overtime rate, zero = none, overrides
002800*          the rate the OT engine would otherwise derive
002900     03  Em-Ot-Rate          pic s9(6)v99.
003000*          expected daily working hours, default 8.00
003100     03  Em-Expected-Hours   pic 9(2)v99.
003200     03  filler              pic x(5).
003300*
