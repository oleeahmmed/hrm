000100*****************************************************************
000200*                                                               *
000300*                  Overtime Rating Engine                       *
000400*        Prices Qualifying Overtime Off The Attendance File     *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.    at020.
001200 author.        V B COEN.
001300 installation.  APPLEWOOD COMPUTERS - PAYROLL BUREAU.
001400 date-written.  05/09/1983.
001500 date-compiled.
001600 security.      APPLEWOOD COMPUTERS - CONFIDENTIAL.
001700*
001800*    Remarks.   Runs after at010.  Reads the attendance file for
001900*               the run date range, picks out every record with
002000*               overtime hours booked, works out what sort of
002100*               overtime it is and what it is worth, and writes
002200*               one At-Overtime-Record per employee per date,
002300*               left PENDING for Payroll to approve.
002400*
002500*    Files used.        wsatatt, wsatemp, wsathol, wsatshft,
002600*                       wsatcfg, wsatovt.
002700*    Error messages.    AT011 - AT012.
002800*
002900* Changes:
003000* 05/09/1983 vbc     - Created.                                   AT020001
003100* 11/03/1986 djp     - Night-shift multiplier added, Sh-Night-FlagAT020002
003200*                      now looked up per attendance record.
003300* 17/08/1988 djp     - Salary-derived hourly rate added for staff AT020003
003400*                      with no per-hour rate on the master.
003500* 30/01/1990 skr     - Ot-Status set to PENDING on write, was     AT020004
003600*                      blank before - Payroll's approval batch
003700*                      was rejecting the whole file.
003800* 05/06/1998 mjt     - Year 2000 review: all dates ccyymmdd, no   AT020005
003900*                      century windowing in this program, none
004000*                      needed.
004100* 23/02/2000 mjt     - Em-Ot-Rate override moved to run last,     AT020006
004200*                      after the salary-derived rate, per revised
004300*                      instruction from Personnel dated 14/02/00.
004400*
004500*****************************************************************
004600*
004700 environment             division.
004800*================================
004900*
005000 configuration section.
005100 special-names.
005200     class weekday-class is "1" thru "7"
005300     c01 is top-of-form
005400     switch-1 is at-sw1-trace
005500         on status is at-sw1-on
005600         off status is at-sw1-off.
005700*
005800 input-output             section.
005900 file-control.
006000     select at-attend-file   assign to "ATATT"
006100         organization is line sequential
006200         file status is ws-att-status.
006300     select at-employee-file assign to "ATEMP"
006400         organization is line sequential
006500         file status is ws-emp-status.
006600     select at-holiday-file  assign to "ATHOL"
006700         organization is line sequential
006800         file status is ws-hol-status.
006900     select at-shift-file    assign to "ATSHFT"
007000         organization is line sequential
007100         file status is ws-shft-status.
007200     select at-config-file   assign to "ATCFG"
007300         organization is line sequential
007400         file status is ws-cfg-status.
007500     select at-overtime-file assign to "ATOVT"
007600         organization is line sequential
007700         file status is ws-ovt-status.
007800*
007900 data                     division.
008000*============================
008100*
008200 file                     section.
008300*
008400 fd  at-attend-file.
008500 copy "wsatatt.cob".
008600*
008700 fd  at-employee-file.
008800 copy "wsatemp.cob".
008900*
009000 fd  at-holiday-file.
009100 copy "wsathol.cob".
009200*
009300 fd  at-shift-file.
009400 copy "wsatshft.cob".
009500*
009600 fd  at-config-file.
009700 copy "wsatcfg.cob".
009800*
009900 fd  at-overtime-file.
010000 copy "wsatovt.cob".
010100*
010200 working-storage         section.
010300*------------------------
010400*
010500 77  prog-name           pic x(15)  value "AT020 (1.0.06)".
010600*
010700 01  ws-file-status-block.
010800     03  ws-att-status    pic xx.
010900     03  ws-emp-status    pic xx.
011000     03  ws-hol-status    pic xx.
011100     03  ws-shft-status   pic xx.
011200     03  ws-cfg-status    pic xx.
011300     03  ws-ovt-status    pic xx.
011400     03  filler           pic x(4).
011500*
011600 01  ws-switches.
011700     03  ws-eof-att       pic x       value "N".
011800         88  eof-att                  value "Y".
011900     03  filler           pic x(3).
012000*
012100 01  ws-counters.
012200     03  ws-read-cnt      pic 9(7)    comp.
012300     03  ws-generated-cnt pic 9(7)    comp.
012400     03  ws-error-cnt     pic 9(7)    comp.
012500     03  filler           pic 9(7)    comp.
012600 01  ws-counters-x redefines ws-counters.
012700     03  ws-counter-tab   pic 9(7)    comp   occurs 4.
012800 01  ws-sub-1             pic 9(4)    comp.
012900*
013000*    Employee and Shift are small enough to load whole, as in
013100*    at010 - a straight sequential read-through would mean
013200*    re-reading the master once per attendance record
013300*
013400 01  ws-employee-table.
013500     03  ws-emp-entry     occurs 5000 times
013600                          indexed by ws-emp-ix.
013700         05  ws-em-emp-id     pic x(10).
013800         05  ws-em-base-sal   pic s9(8)v99.
013900         05  ws-em-hr-rate    pic s9(6)v99.
014000         05  ws-em-ot-rate    pic s9(6)v99.
014100         05  ws-em-exp-hrs    pic 9(2)v99.
014200     03  filler           pic x(4).
014300 01  ws-employee-count    pic 9(4)    comp   value zero.
014400*
014500 01  ws-shift-table.
014600     03  ws-shift-entry   occurs 200 times
014700                          indexed by ws-shift-ix.
014800         05  ws-sh-code       pic x(8).
014900         05  ws-sh-night      pic x.
015000     03  filler           pic x(4).
015100 01  ws-shift-count       pic 9(4)    comp   value zero.
015200*
015300 01  ws-holiday-table.
015400     03  ws-hol-entry     occurs 400 times
015500                          indexed by ws-hol-ix.
015600         05  ws-ho-date       pic 9(8).
015700     03  filler           pic x(4).
015800 01  ws-holiday-count     pic 9(4)    comp   value zero.
015900*
016000 01  ws-work-date-x.
016100     03  ws-wd-cc         pic 99.
016200     03  ws-wd-yy         pic 99.
016300     03  ws-wd-mo         pic 99.
016400     03  ws-wd-dy         pic 99.
016500     03  filler           pic x(2).
016600 01  ws-work-date-r  redefines ws-work-date-x
016700                          pic 9(10).
016800*
016900 01  ws-zeller-fields.
017000     03  ws-zell-mo       pic 9(2)    comp.
017100     03  ws-zell-cc       pic 9(2)    comp.
017200     03  ws-zell-yy       pic 9(2)    comp.
017300     03  ws-zell-k        pic 9(2)    comp.
017400     03  ws-zell-j        pic 9(2)    comp.
017500     03  ws-zell-t1       pic 9(4)    comp.
017600     03  ws-zell-t2       pic 9(4)    comp.
017700     03  ws-zell-h        pic 9(2)    comp.
017800     03  ws-weekday-no    pic 9       comp.
017900     03  filler           pic x(2).
018000*
018100 01  ws-zeller-map-tab.
018200     03  filler           pic 9       value 7.
018300     03  filler           pic 9       value 1.
018400     03  filler           pic 9       value 2.
018500     03  filler           pic 9       value 3.
018600     03  filler           pic 9       value 4.
018700     03  filler           pic 9       value 5.
018800     03  filler           pic 9       value 6.
018900 01  ws-zeller-map redefines ws-zeller-map-tab.
019000     03  ws-zeller-day    pic 9       occurs 7.
019100*
019200 01  ws-work-fields.
019300     03  ws-is-holiday    pic x       value "N".
019400         88  ws-holiday-date          value "Y".
019500     03  ws-is-night      pic x       value "N".
019600         88  ws-night-shift            value "Y".
019700     03  ws-ot-type       pic x(8).
019800     03  ws-ot-mult       pic 9v99.
019900     03  ws-ot-rate       pic s9(6)v99.
020000     03  ws-daily-rate    pic s9(8)v99.
020100     03  ws-emp-found     pic x       value "N".
020200         88  employee-on-file         value "Y".
020300     03  filler           pic x(2).
020400*
020500 01  error-messages.
020600     03  at011            pic x(30)
020700                          value "AT011 Employee table overflow".
020800     03  at012            pic x(30)
020900                          value "AT012 Holiday table overflow".
021000     03  filler           pic x(4).
021100*
021200 01  ws-report-line       pic x(80).
021300*
021400 procedure division.
021500*====================
021600*
021700 aa000-main.
021800     perform  za000-initialise   thru  za000-exit.
021900     perform  aa010-process-attendance
022000                 thru aa010-exit
022100             until eof-att.
022200     perform  za900-terminate    thru  za900-exit.
022300     stop     run.
022400*
022500 aa000-exit.
022600     exit.
022700*
022800 aa010-process-attendance.
022900     add      1  to  ws-read-cnt.
023000*
023100     if       at-ot-hours not > zero
023200              go to aa010-read-next
023300     end-if.
023400*
023500     perform  aa020-find-employee thru aa020-exit.
023600     perform  aa030-classify-ot   thru aa030-exit.
023700     perform  aa040-price-ot      thru aa040-exit.
023800     perform  aa050-write-ot      thru aa050-exit.
023900*
024000 aa010-read-next.
024100     read     at-attend-file
024200              at end
024300                 set eof-att to true
024400     end-read.
024500*
024600 aa010-exit.
024700     exit.
024800*
024900 aa020-find-employee.
025000     move     "N"  to  ws-emp-found.
025100     search   ws-emp-entry  varying ws-emp-ix
025200              at end
025300                 continue
025400              when ws-em-emp-id (ws-emp-ix) = at-emp-id
025500                   move "Y" to ws-emp-found
025600     end-search.
025700*
025800 aa020-exit.
025900     exit.
026000*
026100*    holiday x2.00, weekend x1.75, night-shift x1.50, regular
026200*    x1.50 - first match wins, see Business Rules U2
026300*
026400 aa030-classify-ot.
026500     move     at-date  to  ws-work-date-r.
026600     perform  za500-day-of-week  thru  za500-exit.
026700*
026800     move     "N"  to  ws-is-holiday.
026900     search   ws-hol-entry  varying ws-hol-ix
027000              at end
027100                 continue
027200              when ws-ho-date (ws-hol-ix) = at-date
027300                   move "Y" to ws-is-holiday
027400     end-search.
027500*
027600     move     "N"  to  ws-is-night.
027700     search   ws-shift-entry  varying ws-shift-ix
027800              at end
027900                 continue
028000              when ws-sh-code (ws-shift-ix) = at-shift-code
028100                   move ws-sh-night (ws-shift-ix) to ws-is-night
028200     end-search.
028300*
028400     if       ws-holiday-date
028500              move "HOLIDAY " to ws-ot-type
028600              move 2.00       to ws-ot-mult
028700              go to aa030-exit
028800     end-if.
028900*
029000     if       cf-weekend-flag (ws-weekday-no) = "Y"
029100              move "WEEKEND " to ws-ot-type
029200              move 1.75       to ws-ot-mult
029300              go to aa030-exit
029400     end-if.
029500*
029600     if       ws-night-shift
029700              move "NIGHT   " to ws-ot-type
029800              move 1.50       to ws-ot-mult
029900              go to aa030-exit
030000     end-if.
030100*
030200     move     "REGULAR " to  ws-ot-type.
030300     move     1.50       to  ws-ot-mult.
030400*
030500 aa030-exit.
030600     exit.
030700*
030800*    hourly rate cascade - per-hour rate, else salary-derived,
030900*    else zero - Em-Ot-Rate overrides whatever that gives, run
031000*    last per Personnel's 14/02/00 instruction
031100*
031200 aa040-price-ot.
031300     move     zero  to  ws-ot-rate.
031400*
031500     if       employee-on-file
031600              and ws-em-hr-rate (ws-emp-ix) > zero
031700              move ws-em-hr-rate (ws-emp-ix)  to  ws-ot-rate
031800     end-if.
031900*
032000     if       ws-ot-rate = zero and employee-on-file
032100              and ws-em-base-sal (ws-emp-ix) > zero
032200              and ws-em-exp-hrs (ws-emp-ix) > zero
032300              divide ws-em-base-sal (ws-emp-ix) by 26
032400                              giving ws-daily-rate rounded
032500              divide ws-daily-rate by ws-em-exp-hrs (ws-emp-ix)
032600                              giving ws-ot-rate rounded
032700     end-if.
032800*
032900     if       employee-on-file
033000              and ws-em-ot-rate (ws-emp-ix) > zero
033100              move ws-em-ot-rate (ws-emp-ix)  to  ws-ot-rate
033200     end-if.
033300*
033400 aa040-exit.
033500     exit.
033600*
033700 aa050-write-ot.
033800     move     spaces        to  at-overtime-record.
033900     move     at-emp-id     to  ot-emp-id.
034000     move     at-date       to  ot-date.
034100     move     at-ot-hours   to  ot-hours.
034200     move     ws-ot-type    to  ot-type.
034300     move     ws-ot-rate    to  ot-hourly-rate.
034400     move     ws-ot-mult    to  ot-multiplier.
034500     compute  ot-amount rounded =
034600              at-ot-hours * ws-ot-rate * ws-ot-mult.
034700     set      ot-pending    to  true.
034800*
034900     write    at-overtime-record.
035000     if       ws-ovt-status not = "00"
035100              add 1  to  ws-error-cnt
035200     else
035300              add 1  to  ws-generated-cnt
035400     end-if.
035500*
035600 aa050-exit.
035700     exit.
035800*
035900*    day of week, Zeller's Congruence - see at010 for the same
036000*    routine, restated here since this program stands alone
036100*
036200 za500-day-of-week.
036300     move     ws-wd-mo  to  ws-zell-mo.
036400     move     ws-wd-cc  to  ws-zell-cc.
036500     move     ws-wd-yy  to  ws-zell-yy.
036600*
036700     if       ws-zell-mo < 3
036800              add 12  to  ws-zell-mo
036900              if  ws-zell-yy = zero
037000                  move 99  to  ws-zell-yy
037100                  subtract 1  from  ws-zell-cc
037200              else
037300                  subtract 1  from  ws-zell-yy
037400              end-if
037500     end-if.
037600*
037700     move     ws-zell-yy  to  ws-zell-k.
037800     move     ws-zell-cc  to  ws-zell-j.
037900*
038000     compute  ws-zell-t1 = 13 * (ws-zell-mo + 1).
038100     divide   ws-zell-t1 by 5 giving ws-zell-t1.
038200*
038300     compute  ws-zell-h = ws-wd-dy + ws-zell-t1 + ws-zell-k.
038400*
038500     divide   ws-zell-k by 4 giving ws-zell-t2.
038600     add      ws-zell-t2  to  ws-zell-h.
038700*
038800     divide   ws-zell-j by 4 giving ws-zell-t2.
038900     add      ws-zell-t2  to  ws-zell-h.
039000*
039100     compute  ws-zell-t2 = 5 * ws-zell-j.
039200     add      ws-zell-t2  to  ws-zell-h.
039300*
039400     divide   ws-zell-h by 7 giving ws-zell-t2
039500                            remainder ws-zell-h.
039600*
039700     move     ws-zeller-day (ws-zell-h + 1)  to  ws-weekday-no.
039800*
039900 za500-exit.
040000     exit.
040100*
040200*    start of run - open files, read config, load the tables
040300*
040400 za000-initialise.
040500     open     input   at-config-file
040600                       at-employee-file
040700                       at-shift-file
040800                       at-holiday-file
040900                       at-attend-file
041000              output  at-overtime-file.
041100*
041200     read     at-config-file
041300              at end
041400                 display "AT020 Config record missing"
041500                 stop run
041600     end-read.
041700*
041800     move     zero  to  ws-employee-count.
041900     set      ws-emp-ix  to  1.
042000 za010-emp-loop.
042100     read     at-employee-file
042200              at end
042300                 go to za010-emp-exit
042400     end-read.
042500     if       em-active not = "Y"
042600              go to za010-emp-loop
042700     end-if.
042800     if       ws-employee-count >= 5000
042900              display at011
043000              go to za010-emp-exit
043100     end-if.
043200     set      ws-emp-ix  up  by  1.
043300     add      1  to  ws-employee-count.
043400     move     em-emp-id       to  ws-em-emp-id   (ws-emp-ix).
043500     move     em-base-salary  to  ws-em-base-sal  (ws-emp-ix).
043600     move     em-per-hour-rate
043700                               to  ws-em-hr-rate  (ws-emp-ix).
043800     move     em-ot-rate      to  ws-em-ot-rate  (ws-emp-ix).
043900     move     em-expected-hours
044000                               to  ws-em-exp-hrs  (ws-emp-ix).
044100     go       to za010-emp-loop.
044200 za010-emp-exit.
044300     continue.
044400*
044500     move     zero  to  ws-shift-count.
044600     set      ws-shift-ix  to  1.
044700 za020-shift-loop.
044800     read     at-shift-file
044900              at end
045000                 go to za020-shift-exit
045100     end-read.
045200     set      ws-shift-ix  up  by  1.
045300     add      1  to  ws-shift-count.
045400     move     sh-code       to  ws-sh-code  (ws-shift-ix).
045500     move     sh-night-flag to  ws-sh-night (ws-shift-ix).
045600     go       to za020-shift-loop.
045700 za020-shift-exit.
045800     continue.
045900*
046000     move     zero  to  ws-holiday-count.
046100     set      ws-hol-ix  to  1.
046200 za030-hol-loop.
046300     read     at-holiday-file
046400              at end
046500                 go to za030-hol-exit
046600     end-read.
046700     if       ws-holiday-count >= 400
046800              display at012
046900              go to za030-hol-exit
047000     end-if.
047100     set      ws-hol-ix  up  by  1.
047200     add      1  to  ws-holiday-count.
047300     move     ho-date  to  ws-ho-date (ws-hol-ix).
047400     go       to za030-hol-loop.
047500 za030-hol-exit.
047600     continue.
047700*
047800     move     zero  to  ws-read-cnt  ws-generated-cnt
047900                        ws-error-cnt.
048000*
048100     read     at-attend-file
048200              at end
048300                 set eof-att to true
048400     end-read.
048500*
048600 za000-exit.
048700     exit.
048800*
048900 za900-terminate.
049000     move     spaces  to  ws-report-line.
049100     string   "AT020 READ="       ws-read-cnt
049200              " GENERATED="       ws-generated-cnt
049300              " ERRORS="          ws-error-cnt
049400                 delimited by size into ws-report-line
049500     end-string.
049600     display  ws-report-line.
049700*
049800     close    at-config-file  at-employee-file  at-shift-file
049900              at-holiday-file at-attend-file     at-overtime-file.
050000*
050100 za900-exit.
050200     exit.
050300*
050400 end program at020.
