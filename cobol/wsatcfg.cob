000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*     Processing Parameters (Config) File  *
000500*     Single record, RRN = 1               *
000600*******************************************
000700*  File size 46 bytes padded to 47 by filler.
000800*  Spec sheet from Personnel quoted 41 - doesn't add up against
000900*  the fields they actually gave us, gone with the fields as
001000*  listed until Personnel confirm which is wrong.  vbc 21/06/83
001100*
001200* 21/06/83 vbc - Created.
001300* 09/11/85 vbc - Cf-Min-Hours-Rule + Cf-Min-Hours-Present added,
001400*                Personnel wanted a "must clock 4 hrs to be
001500*                present" rule for the warehouse gang.
001600*
001700 01  At-Config-Record.
001800     03  Cf-Name             pic x(20).
001900*          late arrival grace minutes, default 15
002000     03  Cf-Grace-Mins       pic 9(3).
002100*          minutes before shift end counted as early-out, def 30
002200     03  Cf-Early-Out-Threshold
002300                             pic 9(3).
002400*          minimum overtime minutes to qualify, default 60
002500     03  Cf-Min-Ot-Mins      pic 9(3).
002600*          one Y/N per weekday, Mon Tue Wed Thu Fri Sat Sun
002700     03  Cf-Weekend-Days     pic x(7).
002800     03  Cf-Weekend-Flags redefines Cf-Weekend-Days.
002900         05  Cf-Weekend-Flag pic x   occurs 7.
003000*          break minutes when no shift break applies, default 60
003100     03  Cf-Default-Break-Mins
003200                             pic 9(3).
003300*          Y = use the shift's own break minutes over the default
003400     03  Cf-Use-Shift-Break  pic x.
003500*          Y = absent when either the in or the out punch missing
003600     03  Cf-Req-Both-In-Out  pic x.
003700*          Y = enable the minimum-working-hours-to-be-present rule
003800     03  Cf-Min-Hours-Rule   pic x.
003900*          minimum hours worked to stay present, default 4.00
004000     03  Cf-Min-Hours-Present
004100                             pic 9(2)v99.
004200     03  filler              pic x.
004300*
