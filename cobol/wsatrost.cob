000100*******************************************
000200*                                          *
000300*  Record Definition For Roster-Day File   *
000400*     Per-day shift overrides              *
000500*     Uses Rd-Emp-Id + Rd-Date as key      *
000600*******************************************
000700*  File size 27 bytes padded to 28 by filler, house habit.
000800*
000900* 30/03/89 vbc - Created, to support the rota clerks keeping.
001000*
001100 01  At-Roster-Record.
001200     03  Rd-Emp-Id           pic x(10).
001300     03  Rd-Date             pic 9(8).
001400*          shift assigned for that day, overrides Em-Shift-Code
001500     03  Rd-Shift-Code       pic x(8).
001600*          Y = rostered day off, forced weekend status
001700     03  Rd-Off-Flag         pic x.
001800     03  filler              pic x.
001900*
