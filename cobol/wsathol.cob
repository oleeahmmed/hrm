000100*******************************************
000200*                                          *
000300*  Record Definition For Holiday Table     *
000400*     Loaded whole to a table at start of  *
000500*     run, tested against Ho-Date          *
000600*******************************************
000700*  File size 38 bytes padded to 39 by filler, house habit.
000800*
000900* 03/05/79 vbc - Created.
001000*
001100 01  At-Holiday-Record.
001200*          ccyymmdd
001300     03  Ho-Date             pic 9(8).
001400     03  Ho-Name             pic x(30).
001500     03  filler              pic x.
001600*
